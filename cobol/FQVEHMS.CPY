000100*****************************************************************
000200*   FQVEHMS  -  FUEL QUOTA SYSTEM  -  VEHICLE MASTER RECORD     *
000300*   =========================================================  *
000400*   ONE ENTRY PER VEHICLE REGISTERED WITH THE SCHEME.  READ BY  *
000500*   FQMBATCH (PARAGRAPH 1100-LOAD-VEHICLES) INTO THE IN-MEMORY  *
000600*   WS-VEH-TABLE, LOOKED UP LOGICALLY BY REGISTRATION NUMBER.   *
000700*   FILE IS MAINTAINED BY THE REGISTRATION SUB-SYSTEM; THIS     *
000800*   BATCH OPENS IT INPUT ONLY AND NEVER REWRITES IT.            *
000900*****************************************************************
001000*   CHANGE LOG                                                  FQV001
001100*   --------------------------------------------------------    FQV002
001200*   03/11/94  RBN   ORIGINAL LAYOUT FOR MOTOR TRAFFIC DEPT       FQV003
001300*                   REQUEST NO. 94-118, PETROL/DIESEL QUOTA      FQV004
001400*                   PILOT SCHEME.                                FQV005
001500*   09/02/96  LKS   ADDED VEH-STATUS SO A DE-REGISTERED VEHICLE  FQV006
001600*                   CAN BE SUPPRESSED WITHOUT A PHYSICAL DELETE. FQV007
001700*   06/19/99  RBN   Y2K REMEDIATION - VEH-YEAR EXPANDED FROM A   FQV008
001800*                   TWO-DIGIT TO A FOUR-DIGIT CENTURY FIELD.     FQV009
001900*                   REQUEST NO. 99-044.                          FQV010
002000*   11/30/01  TDP   ADDED VEH-OWNER-EMAIL FOR THE NEW SMS/EMAIL  FQV011
002100*                   NOTIFICATION PROJECT (REQUEST NO. 01-261).   FQV012
002200*   04/14/03  LKS   WIDENED VEH-OWNER-PHONE TO ACCOMMODATE THE   FQV013
002300*                   +94 INTERNATIONAL DIALLING FORMAT.           FQV014
002400*****************************************************************
002500*
002600*    RECORD LENGTH IS 140 CHARACTERS, LINE SEQUENTIAL.
002700*    RESERVED FILLER AT THE END OF THE RECORD IS FOR FUTURE
002800*    EXPANSION (THE FUEL BOARD HAS ASKED FOR A VEHICLE-CLASS
002900*    SURCHARGE CODE - NOT YET APPROVED AS OF THIS WRITING).
003000*
003100 01  FQ-VEHICLE-MASTER.
003200*                                                 VEHICLE ID
003300     05  FQV-ID                    PIC 9(10).
003400*                                                 REGISTRATION NO.
003500     05  FQV-REG-NO                PIC X(12).
003600*                                                 VEHICLE TYPE
003700     05  FQV-TYPE                  PIC X(15).
003800         88  FQV-TYPE-CAR              VALUE 'CAR'.
003900         88  FQV-TYPE-MOTORCYCLE       VALUE 'MOTORCYCLE'.
004000         88  FQV-TYPE-3WHEEL           VALUE 'THREE WHEELER'.
004100         88  FQV-TYPE-BUS              VALUE 'BUS'.
004200         88  FQV-TYPE-LORRY            VALUE 'LORRY'.
004300*                                                 FUEL TYPE
004400     05  FQV-FUEL-TYPE             PIC X(8).
004500         88  FQV-FUEL-PETROL           VALUE 'PETROL'.
004600         88  FQV-FUEL-DIESEL           VALUE 'DIESEL'.
004700*                                                 ENGINE CAPACITY (CC)
004800     05  FQV-ENGINE-CC             PIC 9(5)V9(2).
004900     05  FQV-MAKE                  PIC X(15).
005000     05  FQV-MODEL                 PIC X(15).
005100     05  FQV-YEAR                  PIC 9(4).
005200*                                                 REGISTRATION STATUS
005300     05  FQV-STATUS                PIC X(10).
005400         88  FQV-ACTIVE                VALUE 'ACTIVE'.
005500         88  FQV-INACTIVE              VALUE 'INACTIVE'.
005600     05  FQV-OWNER-PHONE           PIC X(12).
005700     05  FQV-OWNER-EMAIL           PIC X(30).
005800*                                                 RESERVED FOR EXPANSION
005900     05  FILLER                    PIC X(02).
