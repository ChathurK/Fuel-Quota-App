000100 IDENTIFICATION DIVISION.
000200     PROGRAM-ID.          FQMBATCH.
000300     AUTHOR.              R B NAVARATNE.
000400     INSTALLATION.        MOTOR TRAFFIC DEPT - DATA PROC DIV.
000500     DATE-WRITTEN.        03/11/94.
000600     DATE-COMPILED.
000700     SECURITY.            RESTRICTED - DEPARTMENTAL USE ONLY.
000800*
000900*****************************************************************
001000*                 NATIONAL FUEL QUOTA SCHEME                    *
001100*                 ===========================                   *
001200*   MONTHLY BATCH THAT ALLOCATES, POSTS AND REPORTS THE FUEL    *
001300*   QUOTA FOR EVERY REGISTERED VEHICLE.  REPLACES THE MANUAL    *
001400*   COUPON-BOOK SCHEME WITHDRAWN UNDER MINISTRY CIRCULAR 94-03. *
001500*****************************************************************
001600*   CHANGE LOG                                                  FQM001
001700*   --------------------------------------------------------    FQM002
001800*   03/11/94  RBN   ORIGINAL PROGRAM.  LOADS VEHICLE MASTER,     FQM003
001900*                   ALLOCATES MONTHLY QUOTA BY VEHICLE/FUEL      FQM004
002000*                   TYPE, POSTS PUMP TRANSACTIONS.               FQM005
002100*   07/06/94  RBN   ADDED REJECT-FILE FOR UNKNOWN REGISTRATION   FQM006
002200*                   NUMBERS - PREVIOUSLY ABENDED ON NOT FOUND.   FQM007
002300*   09/02/96  LKS   ADDED NOTIFY-FILE - MOCK SMS/EMAIL OWNER     FQM008
002400*                   ALERT ON EVERY ACCEPTED PUMP TRANSACTION     FQM009
002500*                   (REQUEST NO. 96-071).                        FQM010
002600*   08/22/97  LKS   QUOTA PERIOD FIELDS CHANGED FROM JULIAN TO   FQM011
002700*                   YYYYMMDD.  SEE FQQTAMS CHANGE LOG.           FQM012
002800*   02/14/98  TDP   ADDED LOW-QUOTA WARNING LINE ON THE STATUS   FQM013
002900*                   REPORT, THRESHOLD 10 LITERS (REQ 98-019).    FQM014
003000*   06/19/99  RBN   Y2K REMEDIATION.  ALL WORKING-STORAGE AND    FQM015
003100*                   FILE DATES WIDENED TO FOUR-DIGIT CENTURY.    FQM016
003200*                   REQUEST NO. 99-044.                          FQM017
003300*   11/30/01  TDP   ADDED OWNER EMAIL TO THE NOTIFICATION BUILD  FQM018
003400*                   AND THE +94 PHONE NORMALISATION ROUTINE      FQM019
003500*                   (REQUEST NO. 01-261).                        FQM020
003600*   02/02/02  TDP   ADDED EXPIRING-SOON FLAG AND A SEPARATE      FQM021
003700*                   EXPIRY-WARNING NOTIFICATION (AUDIT REQ       FQM022
003800*                   02-009).                                     FQM023
003900*   04/14/03  LKS   ADDED UPSI-0 RESET SWITCH SO OPERATIONS CAN  FQM024
004000*                   RE-RUN A MONTH'S QUOTA FROM FULL ALLOCATION  FQM025
004100*                   WITHOUT A MANUAL FILE REBUILD (REQ 03-055).  FQM026
004200*   10/18/05  SWP   ADDED NEW-ALLOCATION NOTIFICATION WHEN A     FQM027
004300*                   QUOTA IS FIRST CREATED FOR A VEHICLE/FUEL    FQM028
004400*                   TYPE (REQUEST NO. 05-188).                   FQM029
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS FQ-DIGIT-CLASS IS '0' THRU '9'
005100*
005200*    UPSI-0 IS SET IN JCL FOR A RESET RUN (REQUEST NO. 03-055) -
005300*
005400*    DRIVES THE MONTH-END RENEWAL PASS OVER THE WHOLE QUOTA
005500*    TABLE - RUNS ONCE, FROM 1250, BEFORE THE FIRST TRANSACTION
005600*    OF THE NEW MONTH IS POSTED.
005700*    SEE 1000-INIT AND 2650-RESET-QUOTA.  LEFT OFF, THE RUN
005800*    PROCEEDS NORMALLY; NO OTHER UPSI SWITCH IS USED BY THIS
005900*    PROGRAM.
006000     UPSI-0 ON STATUS IS FQ-RESET-REQUESTED
006100            OFF STATUS IS FQ-NORMAL-RUN.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT VEHICLE-FILE
006600         ASSIGN TO VEHFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-VEH-FS.
006900     SELECT QUOTA-FILE
007000         ASSIGN TO QTAFILE
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-QTA-FS.
007300     SELECT QUOTA-OUT-FILE
007400         ASSIGN TO QTAFOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-QTO-FS.
007700     SELECT TRANSACTION-FILE
007800         ASSIGN TO TRNFILE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-TRN-FS.
008100*
008200*    NOTIFY-FILE IS READ BY NO PROGRAM - IT IS A WRITE-ONLY LOG
008300*    OF EVERY MOCK SMS/EMAIL/WARNING LINE THIS RUN PRODUCED, FOR
008400*    OPERATIONS TO REVIEW OR FORWARD ON BY HAND.
008500     SELECT NOTIFY-FILE
008600         ASSIGN TO NOTIFY
008700         ORGANIZATION IS RECORD SEQUENTIAL.
008800*
008900*    REPORT-FILE CARRIES THE QUOTA STATUS REPORT AND ITS CONTROL
009000*    TOTALS TRAILER - SEE FQRPTLN FOR THE PRINT-LINE LAYOUTS.
009100     SELECT REPORT-FILE
009200         ASSIGN TO RPTFILE
009300         ORGANIZATION IS RECORD SEQUENTIAL.
009400*
009500*    REJECT-FILE CARRIES EVERY REJECTED PUMP TRANSACTION, ADDED
009600*    07/06/94 AFTER THE ORIGINAL PROGRAM ABENDED ON THE FIRST
009700*    UNKNOWN REGISTRATION NUMBER IT EVER SAW - SEE FQREJLN FOR
009800*    THE PRINT-LINE LAYOUTS.
009900     SELECT REJECT-FILE
010000         ASSIGN TO REJFILE
010100         ORGANIZATION IS RECORD SEQUENTIAL.
010200*
010300 DATA DIVISION.
010400 FILE SECTION.
010500*
010600*
010700*    VEHICLE-FILE IS READ ONCE, AT 1100-LOAD-VEHICLES, AND NEVER
010800*    TOUCHED AGAIN FOR THE REST OF THE RUN.
010900 FD  VEHICLE-FILE
011000     LABEL RECORD IS STANDARD
011100     DATA RECORD IS FQ-VEHICLE-MASTER.
011200     COPY FQVEHMS.
011300*
011400*
011500*    QUOTA-FILE IS THIS MORNING'S QUOTA MASTER, READ ONCE AT
011600*    1200-LOAD-QUOTAS - QUOTA-OUT-FILE BELOW IS WHERE TONIGHT'S
011700*    UPDATED GENERATION IS WRITTEN, THE TWO ARE NEVER THE SAME
011800*    DATA SET WITHIN ONE RUN.
011900 FD  QUOTA-FILE
012000     LABEL RECORD IS STANDARD
012100     DATA RECORD IS FQ-QUOTA-MASTER.
012200     COPY FQQTAMS.
012300*
012400*    QUOTA-OUT-FILE IS THE NEW QUOTA MASTER GENERATION WRITTEN
012500*    AT CLOSE OF RUN - THE OPERATIONS RUNBOOK RE-POINTS QTAFILE
012600*    TO THIS OUTPUT BEFORE TOMORROW'S RUN, THE USUAL OLD/NEW
012700*    MASTER HAND-OFF FOR A LINE SEQUENTIAL FILE.
012800*
012900 FD  QUOTA-OUT-FILE
013000     LABEL RECORD IS STANDARD
013100     DATA RECORD IS FQ-QUOTA-MASTER-OUT.
013200 01  FQ-QUOTA-MASTER-OUT           PIC X(70).
013300*
013400*
013500*    TRANSACTION-FILE IS THE NIGHTLY FEED FROM THE PUMP NETWORK -
013600*    ONE RECORD PER SALE, READ SEQUENTIALLY, DRIVING THE WHOLE
013700*    2000 SERIES ONE TRANSACTION AT A TIME.
013800 FD  TRANSACTION-FILE
013900     LABEL RECORD IS STANDARD
014000     DATA RECORD IS FQ-TRANSACTION-IN.
014100     COPY FQTRNIN.
014200*
014300 FD  NOTIFY-FILE
014400     LABEL RECORD IS OMITTED
014500     RECORD CONTAINS 132 CHARACTERS
014600     DATA RECORD IS NOTIFY-LINE.
014700 01  NOTIFY-LINE                   PIC X(132).
014800*
014900 FD  REPORT-FILE
015000     LABEL RECORD IS OMITTED
015100     RECORD CONTAINS 132 CHARACTERS
015200     LINAGE IS 60 WITH FOOTING AT 55
015300     DATA RECORD IS PRTLINE.
015400 01  PRTLINE                       PIC X(132).
015500*
015600 FD  REJECT-FILE
015700     LABEL RECORD IS OMITTED
015800     RECORD CONTAINS 132 CHARACTERS
015900     LINAGE IS 60 WITH FOOTING AT 55
016000     DATA RECORD IS PRTLINE-REJ.
016100 01  PRTLINE-REJ                   PIC X(132).
016200*
016300 WORKING-STORAGE SECTION.
016400*
016500*----------- FILE STATUS / END-OF-FILE SWITCHES -----------------
016600*
016700*    ONE TWO-BYTE STATUS PER FILE, CHECKED ONLY IN THE DEBUGGER
016800*    WHEN OPERATIONS REPORTS A BAD RUN - NONE OF THE FOUR IS
016900*    TESTED IN LINE LOGIC BELOW, THE READ PARAGRAPHS ALL RELY ON
017000*    THE AT END PHRASE INSTEAD.
017100 01  WS-FILE-STATUSES.
017200     05  WS-VEH-FS                 PIC XX        VALUE SPACES.
017300     05  WS-QTA-FS                 PIC XX        VALUE SPACES.
017400     05  WS-QTO-FS                 PIC XX        VALUE SPACES.
017500     05  WS-TRN-FS                 PIC XX        VALUE SPACES.
017600     05  FILLER                    PIC X(04)     VALUE SPACES.
017700*
017800*
017900*    WS-REJECT-SWITCH HAS BEEN CARRIED SINCE THE ORIGINAL REJECT-
018000*    FILE WORK IN 1994 BUT IS NO LONGER SET OR TESTED ANYWHERE IN
018100*    THIS PROGRAM - LEFT IN PLACE RATHER THAN REMOVED, THE SAME
018200*    AS THE SHOP HAS ALWAYS DONE WITH A RETIRED SWITCH UNTIL THE
018300*    NEXT FULL REWRITE.
018400 01  WS-SWITCHES.
018500     05  WS-MORE-VEH-RECS          PIC XXX       VALUE 'YES'.
018600     05  WS-MORE-QTA-RECS          PIC XXX       VALUE 'YES'.
018700     05  WS-MORE-TRN-RECS          PIC XXX       VALUE 'YES'.
018800     05  WS-VEH-FOUND              PIC XXX       VALUE 'NO'.
018900     05  WS-QTA-FOUND              PIC XXX       VALUE 'NO'.
019000     05  WS-REJECT-SWITCH          PIC XXX       VALUE 'NO'.
019100     05  WS-NOTIFY-RESULT          PIC X         VALUE 'N'.
019200         88  WS-NOTIFY-OK              VALUE 'Y'.
019300     05  FILLER                    PIC X(04)     VALUE SPACES.
019400*
019500*----------- RUN DATE  (FOLLOWS THE SHOP'S I-DATE HABIT) --------
019600*
019700*    WS-RUN-DATE-GROUP IS FILLED DIRECT FROM FUNCTION CURRENT-
019800*    DATE IN 1000-INIT, WHICH RETURNS MORE THAN AN EIGHT-DIGIT
019900*    DATE - THE MOVE TRUNCATES TO THE LEADING EIGHT CHARACTERS,
020000*    YYYYMMDD, WHICH IS ALL THIS PROGRAM HAS EVER NEEDED FROM IT.
020100 01  WS-RUN-DATE-GROUP.
020200     05  WS-RUN-YEAR               PIC 9(4).
020300     05  WS-RUN-MONTH              PIC 99.
020400     05  WS-RUN-DAY                PIC 99.
020500     05  FILLER                    PIC X(02).
020600 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE-GROUP
020700                                   PIC 9(8).
020800 01  WS-RUN-MONTH-NAME             PIC X(9)      VALUE SPACES.
020900 01  WS-RUN-MONTH-END-DAY          PIC 99        VALUE ZERO.
021000*
021100*----------- QUOTA END-DATE WORK AREA (FOR EXPIRY TEST) ---------
021200*
021300*    WS-QEND-GROUP IS REUSED EVERY TIME 3250-BUILD-QUOTA-INFO
021400*    NEEDS TO PICK APART A QUOTA'S END-DATE INTO YEAR/MONTH/DAY
021500*    FOR THE EXPIRY TEST - IT HOLDS NO STATE BETWEEN CALLS, EACH
021600*    CALL OVERWRITES IT FRESH VIA THE REDEFINED NUMERIC MOVE.
021700 01  WS-QEND-GROUP.
021800     05  WS-QEND-YEAR              PIC 9(4).
021900     05  WS-QEND-MONTH             PIC 99.
022000     05  WS-QEND-DAY               PIC 99.
022100     05  FILLER                    PIC X(02).
022200 01  WS-QEND-NUM REDEFINES WS-QEND-GROUP
022300                                   PIC 9(8).
022400*
022500*----------- PROCESSING-MONTH BOUNDARY DATES ---------------------
022600 01  WS-MONTH-START-DATE           PIC 9(8)      VALUE ZERO.
022700 01  WS-MONTH-END-DATE             PIC 9(8)      VALUE ZERO.
022800*
022900*----------- LEAP-YEAR WORK AREA  (1060-SET-MONTH-END-DAY) -------
023000*
023100*    THE THREE REMAINDER FIELDS ARE KEPT SEPARATE RATHER THAN
023200*    REUSED ACROSS THE THREE DIVIDE STATEMENTS IN 1065-LEAP-CHECK
023300*    SO EACH DIVISION'S RESULT IS STILL AVAILABLE FOR A WALK-
023400*    THROUGH IF A LEAP-YEAR DISCREPANCY IS EVER REPORTED AGAIN.
023500 01  WS-LEAP-WORK.
023600     05  WS-LEAP-QUOT              PIC 9(4) COMP VALUE ZERO.
023700     05  WS-LEAP-REM-4             PIC 9(2) COMP VALUE ZERO.
023800     05  WS-LEAP-REM-100           PIC 9(2) COMP VALUE ZERO.
023900     05  WS-LEAP-REM-400           PIC 9(2) COMP VALUE ZERO.
024000     05  FILLER                    PIC X(04)     VALUE SPACES.
024100*
024200*----------- CURRENT VEHICLE / FUEL TYPE BEING WORKED ON ---------
024300*
024400*    THESE TWO FIELDS ARE THE HAND-OFF BETWEEN A CALLER THAT HAS
024500*    JUST IDENTIFIED A VEHICLE AND FUEL TYPE AND THE QUOTA-LOOKUP
024600*    AND ALLOCATION PARAGRAPHS THAT ACT ON THAT IDENTIFICATION -
024700*    EVERY CALLER OF 2300-FIND-QUOTA MUST SET BOTH BEFORE THE
024800*    PERFORM, THE PARAGRAPH ITSELF SETS NEITHER.
024900 01  WS-TARGET-VEH-SUB             PIC 9(4) COMP VALUE ZERO.
025000 01  WS-TARGET-FUEL-TYPE           PIC X(8)      VALUE SPACES.
025100*
025200*----------- PHONE NORMALISATION WORK AREA -----------------------
025300*    WS-PHONE-RAW IS THE FULL WIDTH OF VEH-OWNER-PHONE - NO PAD
025400*    BYTE HERE, THE CHARACTER TABLE BELOW OCCUPIES EVERY POSITION.
025500 01  WS-PHONE-RAW                  PIC X(15)     VALUE SPACES.
025600 01  WS-PHONE-BY-CHAR REDEFINES WS-PHONE-RAW.
025700     05  WS-PHONE-CHAR             PIC X         OCCURS 15 TIMES.
025800 01  WS-PHONE-STRIPPED             PIC X(15)     VALUE SPACES.
025900 01  WS-PHONE-NORMAL               PIC X(15)     VALUE SPACES.
026000 01  WS-PC-SUB                     PIC 9(2) COMP VALUE ZERO.
026100 01  WS-STRIP-LEN                  PIC 9(2) COMP VALUE ZERO.
026200*
026300*----------- TABLE SUBSCRIPTS AND RECORD COUNTS (COMP) -----------
026400*
026500*    WS-QTA-ID-SEQ IS THE ONLY ONE OF THESE FIVE THAT SURVIVES
026600*    THE LOAD PHASE WITH A MEANINGFUL VALUE - THE FOUR COUNT AND
026700*    SUBSCRIPT FIELDS ARE REUSED THROUGHOUT THE RUN FOR WHATEVER
026800*    TABLE SCAN IS CURRENTLY IN PROGRESS.
026900 01  WS-TABLE-CONTROL.
027000     05  WS-VEH-COUNT              PIC 9(4) COMP VALUE ZERO.
027100     05  WS-VEH-SUB                PIC 9(4) COMP VALUE ZERO.
027200     05  WS-QTA-COUNT              PIC 9(4) COMP VALUE ZERO.
027300     05  WS-QTA-SUB                PIC 9(4) COMP VALUE ZERO.
027400     05  WS-QTA-ID-SEQ             PIC 9(10) COMP VALUE ZERO.
027500     05  FILLER                    PIC X(04)     VALUE SPACES.
027600*
027700*----------- VEHICLE MASTER TABLE  (NATIONAL FLEET, IN MEMORY) ---
027800*
027900*    2000 ENTRIES HAS BEEN MORE THAN THE REGISTERED FLEET SINCE
028000*    THE SCHEME'S EARLIEST DAYS AND HAS NEVER HAD TO BE RAISED -
028100*    IF THE FLEET EVER APPROACHES THIS CEILING THE VEHICLE LOAD
028200*    AT 1100 WILL RUN OFF THE END OF THE TABLE, SO OPERATIONS
028300*    HAS STANDING INSTRUCTIONS TO WATCH THE VEHICLE COUNT ON THE
028400*    CONTROL TOTALS REPORT.
028500 01  WS-VEH-TABLE.
028600     05  WS-VEH-ENTRY OCCURS 2000 TIMES.
028700         10  WS-VEH-ID             PIC 9(10).
028800         10  WS-VEH-REG-NO         PIC X(12).
028900         10  WS-VEH-TYPE           PIC X(15).
029000         10  WS-VEH-FUEL-TYPE      PIC X(8).
029100         10  WS-VEH-ENGINE-CC      PIC 9(5)V9(2).
029200         10  WS-VEH-STATUS         PIC X(10).
029300         10  WS-VEH-PHONE          PIC X(12).
029400         10  WS-VEH-EMAIL          PIC X(30).
029500         10  FILLER                PIC X(04).
029600*
029700*----------- QUOTA TABLE  (ONE ENTRY PER VEHICLE / FUEL TYPE) ----
029800*
029900*    3000 ENTRIES ALLOWS FOR BOTH FUEL TYPES ON EVERY VEHICLE
030000*    PLUS ROOM FOR PRIOR-MONTH QUOTAS STILL SITTING IN THE TABLE
030100*    (THIS PROGRAM NEVER PURGES AN EXPIRED ENTRY, SEE 1210 AND
030200*    3200 ABOVE) - SIZED WITH HEADROOM OVER THE VEHICLE TABLE
030300*    CEILING FOR THAT REASON.
030400 01  WS-QTA-TABLE.
030500     05  WS-QTA-ENTRY OCCURS 3000 TIMES.
030600         10  WS-QTA-ID             PIC 9(10).
030700         10  WS-QTA-VEH-ID         PIC 9(10).
030800         10  WS-QTA-FUEL-TYPE      PIC X(8).
030900         10  WS-QTA-ALLOC-PERIOD   PIC X(8).
031000         10  WS-QTA-START-DATE     PIC 9(8).
031100         10  WS-QTA-END-DATE       PIC 9(8).
031200         10  WS-QTA-ALLOCATED      PIC S9(5)V9(2).
031300         10  WS-QTA-REMAINING      PIC S9(5)V9(2).
031400         10  WS-QTA-NEW-FLAG       PIC X.
031500         10  FILLER                PIC X(04).
031600*
031700*----------- ALLOCATION RATE WORK AREA  (2610-ALLOCATE-RATE) -----
031800*
031900*    A SMALL HAND-OFF GROUP INTO 2610-ALLOCATE-RATE - THE CALLER
032000*    SETS THE THREE INPUT FIELDS, 2610 SETS WS-NEW-ALLOCATED, AND
032100*    NEITHER SIDE TOUCHES ANYTHING ELSE IN THIS GROUP.
032200 01  WS-ALLOC-WORK.
032300     05  WS-ALLOC-FUEL-TYPE        PIC X(8).
032400     05  WS-ALLOC-VEH-TYPE         PIC X(15).
032500     05  WS-ALLOC-ENGINE-CC        PIC 9(5)V9(2).
032600     05  WS-NEW-ALLOCATED          PIC S9(5)V9(2).
032700     05  FILLER                    PIC X(04)     VALUE SPACES.
032800*
032900*----------- DERIVED QUOTA-INFO  (3250-BUILD-QUOTA-INFO) ---------
033000*
033100*    EVERYTHING IN THIS GROUP IS REBUILT FROM SCRATCH EVERY TIME
033200*    3250-BUILD-QUOTA-INFO RUNS - NONE OF IT IS CARRIED BETWEEN
033300*    QUOTA ENTRIES, SO A VALUE LEFT OVER FROM THE PREVIOUS
033400*    ENTRY CAN NEVER LEAK INTO THE NEXT ONE'S REPORT LINE.
033500 01  WS-QUOTA-INFO.
033600     05  WS-INF-ALLOCATED          PIC S9(5)V9(2).
033700     05  WS-INF-REMAINING          PIC S9(5)V9(2).
033800     05  WS-INF-USED               PIC S9(5)V9(2).
033900     05  WS-INF-USAGE-PCT          PIC 9(3)V9(2).
034000     05  WS-INF-EXPIRING-SOON      PIC X         VALUE 'N'.
034100     05  WS-INF-LOW-QUOTA          PIC X(9)      VALUE SPACES.
034200     05  FILLER                    PIC X(04)     VALUE SPACES.
034300*
034400*----------- THRESHOLDS / CONSTANTS ------------------------------
034500*
034600*    WS-LOW-QUOTA-THRESHOLD WAS SET TO 10.00 LITERS WHEN THE
034700*    WARNING LINE WAS FIRST ADDED (REQ 98-019) AND HAS NEVER
034800*    BEEN REVISITED SINCE; WS-EXPIRE-THRESHOLD OF 3 DAYS DATES
034900*    FROM THE AUDIT REQUEST THAT ADDED THE EXPIRING-SOON FLAG
035000*    (AUDIT REQ 02-009).  BOTH ARE KEPT HERE, NOT HARD-CODED
035100*    INTO 3250, SO EITHER CAN BE CHANGED IN ONE PLACE.
035200 01  WS-CONSTANTS.
035300     05  WS-LOW-QUOTA-THRESHOLD    PIC 9(3)V99   VALUE 10.00.
035400     05  WS-EXPIRE-THRESHOLD       PIC 9(2) COMP VALUE 3.
035500     05  FILLER                    PIC X(04)     VALUE SPACES.
035600*
035700*----------- CONTROL TOTALS  (3300-CONTROL-TOTALS) ---------------
035800*
035900*    ALL SIX TOTALS ARE ACCUMULATED AS TRANSACTIONS ARE POSTED
036000*    AND PRINTED ONCE, AT 3300-CONTROL-TOTALS, AFTER THE LAST
036100*    TRANSACTION HAS BEEN READ - THERE IS NO RUNNING DISPLAY OF
036200*    THESE FIGURES DURING THE RUN ITSELF.
036300 01  WS-CTL-TOTALS.
036400     05  WS-CTL-READ               PIC 9(6) COMP VALUE ZERO.
036500     05  WS-CTL-ACCEPTED           PIC 9(6) COMP VALUE ZERO.
036600     05  WS-CTL-REJECTED           PIC 9(6) COMP VALUE ZERO.
036700     05  WS-CTL-LITERS-TOTAL       PIC S9(7)V99  VALUE ZERO.
036800     05  WS-CTL-PETROL-LITERS      PIC S9(7)V99  VALUE ZERO.
036900     05  WS-CTL-DIESEL-LITERS      PIC S9(7)V99  VALUE ZERO.
037000     05  FILLER                    PIC X(04)     VALUE SPACES.
037100*
037200*----------- PAGE COUNTERS (COMP, ONE PER PRINT FILE) -------------
037300*
037400*    WS-RPT-PCTR AND WS-REJ-PCTR ARE INDEPENDENT PAGE COUNTERS
037500*    FOR THE TWO SEPARATE PRINT FILES - A RUN THAT PRODUCES NO
037600*    REJECTS STILL STARTS THE REJECT REPORT AT PAGE ONE, IT DOES
037700*    NOT SKIP PAGE NUMBERING JUST BECAUSE THE REPORT IS SHORT.
037800 01  WS-PAGE-COUNTERS.
037900     05  WS-RPT-PCTR               PIC 99 COMP   VALUE ZERO.
038000     05  WS-REJ-PCTR               PIC 99 COMP   VALUE ZERO.
038100     05  WS-REJ-CTR                PIC 9(4) COMP VALUE ZERO.
038200     05  FILLER                    PIC X(04)     VALUE SPACES.
038300*
038400*----------- TRANSACTION-TIME WORK FIELDS ------------------------
038500*
038600*    WS-TRN-REASON CARRIES WHICHEVER OF THE TWO REJECT MESSAGES
038700*    APPLIES - SET BY THE CALLER IMMEDIATELY BEFORE
038800*    2200-REJECT-PRT IS PERFORMED, NEVER DEFAULTED.
038900 01  WS-TRN-REASON                 PIC X(30)     VALUE SPACES.
039000 01  WS-TRN-STATUS                 PIC X(8)      VALUE SPACES.
039100     88  WS-TRN-ACCEPTED               VALUE 'ACCEPTED'.
039200     88  WS-TRN-REJECTED               VALUE 'REJECTED'.
039300*
039400*----------- NOTIFICATION TEXT-EDIT FIELDS  (1-DECIMAL DISPLAY) --
039500*
039600*    ONE-DECIMAL EDITED COPIES OF FIGURES THAT ARE HELD TO TWO
039700*    DECIMALS ON THE QUOTA MASTER - KEPT SEPARATE FROM THE
039800*    QUOTA-INFO GROUP SINCE THESE ARE FOR NOTIFICATION TEXT ONLY
039900*    AND ARE NEVER WRITTEN BACK TO ANY FILE.
040000 01  WS-NOTIFY-EDIT-FIELDS.
040100     05  WS-AMOUNT-1DP             PIC S9(5)V9.
040200     05  WS-AMOUNT-EDIT            PIC ZZZ9.9.
040300     05  WS-REMAIN-1DP             PIC S9(5)V9.
040400     05  WS-REMAIN-EDIT            PIC ZZZ9.9.
040500     05  WS-USAGE-PCT-1DP          PIC 9(3)V9.
040600     05  FILLER                    PIC X(04)     VALUE SPACES.
040700*
040800*
040900*    FQRPTLN CARRIES THE QUOTA STATUS REPORT'S PRINT LINES (SEE
041000*    3200 SERIES ABOVE) AND FQREJLN CARRIES THE REJECT REPORT'S
041100*    (SEE 2200 AND 9100) - KEPT AS SEPARATE COPYBOOKS SINCE THE
041200*    TWO REPORTS WERE ADDED IN DIFFERENT YEARS AND HAVE ALWAYS
041300*    BEEN MAINTAINED INDEPENDENTLY OF ONE ANOTHER.
041400*----------- REPORT / REJECT PRINT LINES  (COPY MEMBERS) ---------
041500     COPY FQRPTLN.
041600     COPY FQREJLN.
041700*
041800*----------- NOTIFICATION TEXT WORK AREAS ------------------------
041900*    NOTIFY-FILE IS THE MOCK SMS/EMAIL LOG.  EACH WRITE BELOW
042000*    STANDS IN FOR A CALL TO THE SMS GATEWAY OR THE MAIL RELAY;
042100*    NEITHER IS WIRED UP IN THIS SHOP'S BATCH - PRODUCTION
042200*    DELIVERY IS HANDLED BY THE ONLINE SUB-SYSTEM, NOT BY NIGHT
042300*    BATCH.  SEE OPERATIONS NOTE OF 09/02/96.
042400*
042500*
042600*    ONE LOGGED SMS PER ACCEPTED TRANSACTION WHERE THE OWNER HAS
042700*    A USABLE PHONE NUMBER ON FILE (SEE 2460-NORMALIZE-PHONE) -
042800*    THE 100-BYTE TEXT FIELD HAS BEEN WIDE ENOUGH FOR EVERY
042900*    MESSAGE BUILT BY 2470 SINCE THE NOTIFICATION WORK WAS FIRST
043000*    ADDED (REQUEST NO. 96-071).
043100 01  WS-SMS-LINE.
043200     05  FILLER                    PIC X(6)  VALUE 'SMS TO'.
043300     05  WS-SMS-PHONE              PIC X(15).
043400     05  FILLER                    PIC X(2)  VALUE SPACES.
043500     05  WS-SMS-TEXT               PIC X(100).
043600     05  FILLER                    PIC X(9)  VALUE SPACES.
043700*
043800*
043900*    THE SUBJECT LINE NAMES THE VEHICLE ONLY - THE FLEET OFFICE
044000*    HAS ASKED THAT OWNERS BE ABLE TO TELL WHICH VEHICLE A
044100*    NOTIFICATION IS ABOUT WITHOUT OPENING THE MESSAGE, SINCE
044200*    SOME OWNERS ON FILE HOLD MORE THAN ONE REGISTRATION.
044300 01  WS-EMAIL-SUBJ-LINE.
044400     05  FILLER                    PIC X(6)  VALUE 'EMAIL '.
044500     05  WS-EML-ADDR               PIC X(30).
044600     05  FILLER                    PIC X(2)  VALUE SPACES.
044700     05  FILLER                    PIC X(8)  VALUE 'SUBJECT:'.
044800     05  WS-EML-SUBJECT            PIC X(70).
044900     05  FILLER                    PIC X(16) VALUE SPACES.
045000*
045100*
045200*    THE BODY CARRIES MORE DETAIL THAN THE SMS TEXT SINCE EMAIL
045300*    IS NOT CHARGED PER SEGMENT THE WAY THE GATEWAY CHARGES FOR
045400*    SMS (SEE 2480-WRITE-NOTIFY-EMAIL).
045500 01  WS-EMAIL-BODY-LINE.
045600     05  FILLER                    PIC X(12) VALUE 'EMAIL BODY: '.
045700     05  WS-EML-BODY               PIC X(100).
045800     05  FILLER                    PIC X(20) VALUE SPACES.
045900*
046000*
046100*    WRITTEN WHEN NEITHER AN SMS NOR AN EMAIL COULD BE BUILT FOR
046200*    AN ACCEPTED TRANSACTION - OPERATIONS SCANS THE NOTIFY FILE
046300*    FOR THIS TEXT EACH MORNING TO FOLLOW UP BY PHONE WHERE THE
046400*    REGISTRATION RECORD HAS NO CONTACT DETAILS AT ALL.
046500 01  WS-NOTIFY-FAILED-LINE.
046600     05  FILLER                    PIC X(30) VALUE
046700         'NOTIFY FAILED - NO CONTACT ON'.
046800     05  FILLER                    PIC X(1)  VALUE SPACES.
046900     05  WS-NF-REG-NO              PIC X(12).
047000     05  FILLER                    PIC X(89) VALUE SPACES.
047100*
047200*
047300*    WRITTEN ONCE PER RUN, ONLY WHEN THE RUN DATE IS THE FIRST
047400*    OF THE MONTH - SEE 1250-RENEW-VEHICLE-QUOTAS AND
047500*
047600*    WRITES ONE LINE TO REPORT-FILE PER VEHICLE RENEWED - THIS
047700*    IS THE ONLY RECORD KEPT OF THE MONTH-END RESET SHOULD
047800*    AUDIT EVER NEED TO CONFIRM A PARTICULAR VEHICLE WAS
047900*    RENEWED ON A GIVEN RUN.
048000*    9500-LOG-RENEWAL.
048100 01  WS-RENEWAL-LINE.
048200     05  FILLER                    PIC X(28) VALUE
048300         'MONTHLY RENEWAL PROCESSED - '.
048400     05  WS-REN-MONTH-NAME         PIC X(9).
048500     05  FILLER                    PIC X(1)  VALUE SPACES.
048600     05  WS-REN-YEAR                PIC 9(4).
048700     05  FILLER                    PIC X(90) VALUE SPACES.
048800*
048900*
049000*    WRITTEN BY 9600-NOTIFY-NEW-ALLOC THE FIRST TIME A QUOTA IS
049100*    CREATED FOR A VEHICLE/FUEL-TYPE COMBINATION - NOT WRITTEN
049200*    ON AN ORDINARY MONTHLY RENEWAL OF AN EXISTING QUOTA.
049300 01  WS-NEW-ALLOC-LINE.
049400     05  FILLER                    PIC X(18) VALUE
049500         'NEW QUOTA ALLOC - '.
049600     05  WS-NA-REG-NO              PIC X(12).
049700     05  FILLER                    PIC X(1)  VALUE SPACES.
049800     05  WS-NA-FUEL-TYPE           PIC X(8).
049900     05  FILLER                    PIC X(1)  VALUE SPACES.
050000     05  WS-NA-ALLOCATED           PIC ZZZ9.99.
050100     05  FILLER                    PIC X(2)  VALUE 'L '.
050200     05  FILLER                    PIC X(79) VALUE SPACES.
050300*
050400*
050500*    WRITTEN BY 9610-NOTIFY-LOW-QUOTA THE MOMENT A POSTED
050600*    TRANSACTION DRIVES THE REMAINING BALANCE BELOW
050700*    WS-LOW-QUOTA-THRESHOLD - BOTH THE NEW BALANCE AND THE
050800*    THRESHOLD ITSELF ARE SHOWN SO THE OWNER CAN SEE HOW CLOSE
050900*    THEY NOW ARE TO THE LIMIT.
051000 01  WS-LOW-QUOTA-LINE.
051100     05  FILLER                    PIC X(18) VALUE
051200         'LOW QUOTA WARNING-'.
051300     05  WS-LQ-REG-NO              PIC X(12).
051400     05  FILLER                    PIC X(1)  VALUE SPACES.
051500     05  FILLER                    PIC X(11) VALUE 'REMAINING: '.
051600     05  WS-LQ-REMAINING           PIC ZZZ9.99.
051700     05  FILLER                    PIC X(1)  VALUE 'L'.
051800     05  FILLER                    PIC X(1)  VALUE SPACES.
051900     05  FILLER                    PIC X(11) VALUE 'THRESHOLD: '.
052000     05  WS-LQ-THRESHOLD           PIC ZZZ9.99.
052100     05  FILLER                    PIC X(1)  VALUE 'L'.
052200     05  FILLER                    PIC X(71) VALUE SPACES.
052300*
052400*
052500*    WRITTEN BY 9620-NOTIFY-EXPIRY FOR A QUOTA THAT 3250 HAS
052600*    FLAGGED AS ENDING WITHIN WS-EXPIRE-THRESHOLD DAYS - THE
052700*    END DATE IS SHOWN IN RAW YYYYMMDD FORM, THE SAME FORM IT IS
052800*    HELD IN ON THE QUOTA MASTER.
052900 01  WS-EXPIRY-LINE.
053000     05  FILLER                    PIC X(22) VALUE
053100         'QUOTA EXPIRING SOON - '.
053200     05  WS-EX-REG-NO              PIC X(12).
053300     05  FILLER                    PIC X(1)  VALUE SPACES.
053400     05  FILLER                    PIC X(11) VALUE 'END DATE: '.
053500     05  WS-EX-END-DATE            PIC 9(8).
053600     05  FILLER                    PIC X(77) VALUE SPACES.
053700*
053800*
053900*    WRITTEN BY 9630-NOTIFY-QUOTA-STATUS FOR EVERY VEHICLE ON
054000*    THE STATUS REPORT - THE ONE NOTIFICATION IN THIS PROGRAM
054100*    THAT DOES NOT DEPEND ON A THRESHOLD BEING CROSSED.
054200 01  WS-QSTAT-LINE.
054300     05  FILLER                    PIC X(20) VALUE
054400         'QUOTA STATUS       '.
054500     05  WS-QS-REG-NO              PIC X(12).
054600     05  FILLER                    PIC X(1)  VALUE SPACES.
054700     05  FILLER                    PIC X(7)  VALUE 'USAGE: '.
054800     05  WS-QS-USAGE-PCT           PIC ZZ9.9.
054900     05  FILLER                    PIC X(1)  VALUE '%'.
055000     05  FILLER                    PIC X(79) VALUE SPACES.
055100*
055200 PROCEDURE DIVISION.
055300*
055400*    EVERY PATH THROUGH THIS PROGRAM PASSES THROUGH THE THREE
055500*    SERIES BELOW ONLY ONCE A RUN - OPEN/LOAD/RENEW, THEN ONE
055600*    PASS OF THE TRANSACTION FILE, THEN CLOSE/REPORT/TOTAL.  THE
055700*    VEHICLE AND QUOTA MASTERS ARE HELD ENTIRELY IN THE TWO
055800*    IN-MEMORY TABLES BELOW FOR THE WHOLE RUN - THE FLEET IS
055900*    SMALL ENOUGH THAT A TABLE SEARCH BEATS RE-READING A SORTED
056000*    MASTER FOR EVERY TRANSACTION.  THIS WAS TRUE WHEN THE PILOT
056100*    SCHEME WENT LIVE WITH A FEW THOUSAND VEHICLES AND REMAINS
056200*    TRUE TODAY - SEE THE OCCURS CLAUSES ON WS-VEH-TABLE AND
056300*    WS-QTA-TABLE FOR THE CURRENT CEILINGS.  NO SORT VERB IS
056400*    USED ANYWHERE IN THIS PROGRAM FOR THAT SAME REASON.
056500*****************************************************************
056600*   0000-FQMBATCH - MAINLINE.                                   *
056700*****************************************************************
056800 0000-FQMBATCH.
056900     PERFORM 1000-INIT.
057000     PERFORM 2000-MAINLINE
057100         UNTIL WS-MORE-TRN-RECS = 'NO'.
057200*
057300*    RUNS EXACTLY ONCE, AFTER THE LAST TRANSACTION HAS BEEN
057400*    READ - THE NEW QUOTA MASTER, BOTH PRINT REPORTS AND THE
057500*    CONTROL TOTALS ARE ALL PRODUCED HERE, IN THIS ORDER, BEFORE
057600*    ANY FILE IS CLOSED.
057700     PERFORM 3000-CLOSING.
057800     STOP RUN.
057900*
058000*    1000-INIT DOES EVERYTHING THAT HAS TO HAPPEN BEFORE THE
058100*    FIRST TRANSACTION IS READ - THE RUN DATE, THE MONTH
058200*    BOUNDARIES, BOTH MASTER FILES INTO MEMORY AND THE MONTHLY
058300*    RENEWAL PASS THAT EITHER CARRIES QUOTAS FORWARD OR BUILDS A
058400*    FRESH ONE FOR A VEHICLE SEEN FOR THE FIRST TIME THIS MONTH.
058500*    THE OPEN OF ALL SEVEN FILES HAPPENS ONLY ONCE, HERE, AND
058600*    THE SAME SEVEN ARE CLOSED ONLY ONCE, IN 3000-CLOSING - THIS
058700*    PROGRAM NEVER RE-OPENS A FILE PARTWAY THROUGH A RUN.
058800*****************************************************************
058900*   1000 SERIES - OPEN FILES, LOAD TABLES, RENEW MONTHLY QUOTAS *
059000*****************************************************************
059100 1000-INIT.
059200     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-GROUP.
059300*
059400*    EVALUATE ON THE NUMERIC MONTH, NOT ON A TABLE LOOKUP - WITH
059500*    ONLY TWELVE VALUES A DIRECT EVALUATE HAS ALWAYS BEEN
059600*    CONSIDERED CLEARER HERE THAN AN OCCURS TABLE OF NAMES.
059700     PERFORM 1050-SET-MONTH-NAME.
059800*
059900*    30/31/28 TABLE-FREE - THE EVALUATE BELOW HARD-CODES THE
060000*    DAYS-IN-MONTH FIGURE RATHER THAN BUILDING A TWELVE-ENTRY
060100*    TABLE FOR A VALUE THAT NEVER CHANGES.
060200     PERFORM 1060-SET-MONTH-END-DAY.
060300*
060400*    THE TWO COMPUTE STATEMENTS BUILD A YYYYMMDD FIGURE BY
060500*    ARITHMETIC RATHER THAN BY STRING CONCATENATION - BOTH
060600*    RESULT FIELDS ARE NUMERIC, NOT ALPHANUMERIC, SO THEY CAN BE
060700*    COMPARED DIRECTLY AGAINST A QUOTA'S START OR END DATE.
060800     PERFORM 1070-SET-MONTH-BOUNDARY.
060900     MOVE WS-RUN-MONTH             TO FQR-O-MONTH.
061000     MOVE WS-RUN-DAY               TO FQR-O-DAY.
061100     MOVE WS-RUN-YEAR              TO FQR-O-YEAR.
061200     OPEN INPUT  VEHICLE-FILE
061300                 QUOTA-FILE
061400                 TRANSACTION-FILE.
061500     OPEN OUTPUT QUOTA-OUT-FILE
061600                 NOTIFY-FILE
061700                 REPORT-FILE
061800                 REJECT-FILE.
061900*
062000*    THE READ-THEN-PERFORM-UNTIL PATTERN HERE (READ FIRST, TEST
062100*    THE SWITCH, THEN LOOP) IS USED FOR ALL THREE SEQUENTIAL
062200*    FILES IN THIS PROGRAM, NOT JUST THIS ONE.
062300     PERFORM 1100-LOAD-VEHICLES.
062400*
062500*    SAME READ-THEN-PERFORM-UNTIL SHAPE AS 1100 ABOVE, ONE TABLE
062600*    ENTRY BUILT PER QUOTA RECORD ON FILE.
062700     PERFORM 1200-LOAD-QUOTAS.
062800*
062900*    PERFORM VARYING DRIVES THE SCAN, NOT AN OCCURS-DEPENDING-ON
063000*    TABLE - WS-VEH-COUNT IS THE ACTUAL NUMBER OF ENTRIES LOADED,
063100*    SET BY 1110 AS EACH VEHICLE WAS READ IN.
063200     PERFORM 1250-RENEW-VEHICLE-QUOTAS.
063300     IF FQ-RESET-REQUESTED
063400         PERFORM 2650-RESET-QUOTA
063500     END-IF.
063600*
063700*    SETS WS-TRN-EOF ON END OF FILE - THIS IS THE SWITCH THAT
063800*    ULTIMATELY ENDS THE 2000-MAINLINE PERFORM UNTIL LOOP AND
063900*    HANDS CONTROL ON TO 3000-CLOSING.
064000     PERFORM 9020-READ-TRANSACTION.
064100*
064200*    WRITES AT ADVANCING PAGE SO A NEW PAGE ALWAYS STARTS WITH
064300*    THE TITLE LINE, THEN THE REJECT REPORT'S OWN DIVISION AND
064400*    COLUMN HEADING LINES.
064500     PERFORM 9100-REJ-HEADING.
064600     PERFORM 9900-HEADING.
064700*
064800*    1050 TRANSLATES THE NUMERIC RUN MONTH INTO THE NAME USED ON
064900*    THE RENEWAL NOTIFICATION LINE (SEE 9500-LOG-RENEWAL) - THE
065000*    PRINT/NOTIFY SIDE OF THIS SHOP HAS ALWAYS SPELLED THE MONTH
065100*    OUT RATHER THAN SHOW A BARE NUMBER, THE SAME HABIT AS THE
065200*    OLD COUPON-BOOK STATEMENTS THIS SYSTEM REPLACED.  THE RUN
065300*    MONTH NEVER FALLS OUTSIDE 01-12 (IT COMES STRAIGHT OFF
065400*    FUNCTION CURRENT-DATE IN 1000-INIT) BUT THE WHEN OTHER
065500*    ARM IS KEPT ANYWAY, THE SAME BELT-AND-BRACES HABIT SEEN
065600*    THROUGHOUT THIS SHOP'S EVALUATE STATEMENTS.
065700 1050-SET-MONTH-NAME.
065800     EVALUATE WS-RUN-MONTH
065900         WHEN 01   MOVE 'JANUARY'   TO WS-RUN-MONTH-NAME
066000         WHEN 02   MOVE 'FEBRUARY'  TO WS-RUN-MONTH-NAME
066100         WHEN 03   MOVE 'MARCH'     TO WS-RUN-MONTH-NAME
066200         WHEN 04   MOVE 'APRIL'     TO WS-RUN-MONTH-NAME
066300         WHEN 05   MOVE 'MAY'       TO WS-RUN-MONTH-NAME
066400         WHEN 06   MOVE 'JUNE'      TO WS-RUN-MONTH-NAME
066500         WHEN 07   MOVE 'JULY'      TO WS-RUN-MONTH-NAME
066600         WHEN 08   MOVE 'AUGUST'    TO WS-RUN-MONTH-NAME
066700         WHEN 09   MOVE 'SEPTEMBER' TO WS-RUN-MONTH-NAME
066800         WHEN 10   MOVE 'OCTOBER'   TO WS-RUN-MONTH-NAME
066900         WHEN 11   MOVE 'NOVEMBER'  TO WS-RUN-MONTH-NAME
067000         WHEN 12   MOVE 'DECEMBER'  TO WS-RUN-MONTH-NAME
067100         WHEN OTHER
067200*
067300*    SHOULD NEVER FIRE - WS-RUN-MONTH COMES STRAIGHT OFF
067400*    FUNCTION CURRENT-DATE - BUT A BLANK NAME IS SAFER ON THE
067500*    RENEWAL LINE THAN LEAVING WHATEVER WAS THERE BEFORE.
067600             MOVE SPACES TO WS-RUN-MONTH-NAME
067700     END-EVALUATE.
067800*
067900*    1060 FINDS THE LAST DAY OF THE RUN MONTH SO 1070 CAN BUILD
068000*    THE MONTH-END BOUNDARY DATE USED TO SET A NEW QUOTA'S
068100*    END-DATE AND, LATER, TO DECIDE WHETHER A QUOTA IS EXPIRING
068200*    SOON.  FEBRUARY IS THE ONLY MONTH THAT NEEDS THE LEAP-YEAR
068300*    ARITHMETIC BELOW - EVERY OTHER MONTH IS A FIXED 30 OR 31,
068400*    GROUPED HERE BY MONTH LENGTH RATHER THAN BY CALENDAR ORDER
068500*    SINCE THAT IS THE ONLY GROUPING THAT MATTERS TO THIS LOGIC.
068600 1060-SET-MONTH-END-DAY.
068700     EVALUATE WS-RUN-MONTH
068800         WHEN 01
068900         WHEN 03
069000         WHEN 05
069100         WHEN 07
069200         WHEN 08
069300         WHEN 10
069400         WHEN 12
069500             MOVE 31 TO WS-RUN-MONTH-END-DAY
069600         WHEN 04
069700         WHEN 06
069800         WHEN 09
069900         WHEN 11
070000             MOVE 30 TO WS-RUN-MONTH-END-DAY
070100         WHEN 02
070200             PERFORM 1065-LEAP-CHECK THRU 1065-EXIT
070300         WHEN OTHER
070400             MOVE 30 TO WS-RUN-MONTH-END-DAY
070500     END-EVALUATE.
070600*
070700*    1065 IS THE STANDARD DIVIDE-BY-4/100/400 LEAP TEST.  A
070800*    VEHICLE QUOTA THAT RUNS 02/01 THROUGH 02/28 IN A LEAP YEAR
070900*    SHORTS THE OWNER A DAY OF FUEL, AND THE MINISTRY HAS HAD
071000*    COMPLAINTS ABOUT THIS BEFORE (SEE 1998 THRESHOLD CHANGE IN
071100*    THE CHANGE LOG) - GET THIS PARAGRAPH WRONG AND IT SHOWS UP
071200*    AS A SHORT QUOTA PERIOD EVERY FOUR YEARS, NOT EVERY MONTH,
071300*    SO IT IS EASY TO MISS IN TESTING.  THE THREE GO TO 1065-EXIT
071400*    STATEMENTS ARE DELIBERATE EARLY EXITS, NOT AN OVERSIGHT -
071500*    ONCE ANY ONE OF THE THREE DIVISIONS SETTLES THE ANSWER THE
071600*    REMAINING DIVISIONS WOULD ONLY OVERWRITE A CORRECT RESULT.
071700*
071800*    DIVIDE ... REMAINDER IS USED THREE TIMES OVER RATHER THAN
071900*    A SINGLE COMPUTE WITH THE FUNCTION MOD INTRINSIC - THIS
072000*    SHOP'S COBOL HAS NEVER RELIED ON INTRINSIC FUNCTIONS.
072100 1065-LEAP-CHECK.
072200     DIVIDE WS-RUN-YEAR BY 4   GIVING WS-LEAP-QUOT
072300                               REMAINDER WS-LEAP-REM-4.
072400     IF WS-LEAP-REM-4 NOT = ZERO
072500         MOVE 28 TO WS-RUN-MONTH-END-DAY
072600         GO TO 1065-EXIT
072700     END-IF.
072800     DIVIDE WS-RUN-YEAR BY 100 GIVING WS-LEAP-QUOT
072900                               REMAINDER WS-LEAP-REM-100.
073000     IF WS-LEAP-REM-100 NOT = ZERO
073100         MOVE 29 TO WS-RUN-MONTH-END-DAY
073200         GO TO 1065-EXIT
073300     END-IF.
073400     DIVIDE WS-RUN-YEAR BY 400 GIVING WS-LEAP-QUOT
073500                               REMAINDER WS-LEAP-REM-400.
073600     IF WS-LEAP-REM-400 = ZERO
073700         MOVE 29 TO WS-RUN-MONTH-END-DAY
073800     ELSE
073900         MOVE 28 TO WS-RUN-MONTH-END-DAY
074000     END-IF.
074100 1065-EXIT.
074200     EXIT.
074300*
074400*    1070 COMPUTES THE FIRST AND LAST CALENDAR DATE OF THE RUN
074500*    MONTH IN YYYYMMDD FORM.  WS-MONTH-START-DATE IS COMPARED
074600*    AGAINST EVERY QUOTA TABLE ENTRY'S START DATE TO DECIDE
074700*    WHETHER A VEHICLE ALREADY HAS A CURRENT-MONTH QUOTA (SEE
074800*    2310-SCAN-QUOTA) AND WS-MONTH-END-DATE BECOMES THE END-DATE
074900*    STAMPED ON ANY QUOTA BUILT FRESH THIS RUN.  BOTH FIGURES ARE
075000*    SET ONCE, AT THE START OF THE RUN, AND NEVER RECOMPUTED -
075100*    A RUN THAT CROSSES MIDNIGHT INTO THE FOLLOWING CALENDAR DAY
075200*    STILL USES THE MONTH IT STARTED IN.
075300 1070-SET-MONTH-BOUNDARY.
075400     COMPUTE WS-MONTH-START-DATE =
075500         (WS-RUN-YEAR * 10000) + (WS-RUN-MONTH * 100) + 1.
075600     COMPUTE WS-MONTH-END-DATE =
075700         (WS-RUN-YEAR * 10000) + (WS-RUN-MONTH * 100)
075800             + WS-RUN-MONTH-END-DAY.
075900*
076000*    1100 BRINGS THE ENTIRE VEHICLE MASTER INTO WS-VEH-TABLE.
076100*    NOTHING IN THIS PROGRAM REWRITES VEHICLE-FILE - IT IS OWNED
076200*    BY THE REGISTRATION SUB-SYSTEM AND THIS BATCH ONLY READS IT,
076300*    THE SAME BOUNDARY THAT WAS AGREED WHEN THE SCHEME WAS FIRST
076400*    STOOD UP (REQUEST NO. 94-118).  IF THE REGISTRATION
076500*    SUB-SYSTEM EVER NEEDS THIS BATCH TO FLAG A VEHICLE BACK TO
076600*    IT (FOR EXAMPLE, A VEHICLE THAT HAS EXHAUSTED EVERY QUOTA
076700*    IT HAS EVER BEEN GIVEN) THAT WOULD HAVE TO GO OUT ON A
076800*    SEPARATE FILE, NOT BY REWRITING THIS ONE.
076900 1100-LOAD-VEHICLES.
077000*
077100*    THE THREE 9000-SERIES READ PARAGRAPHS ARE KEPT SEPARATE
077200*    RATHER THAN PARAMETERIZED INTO ONE COMMON READ ROUTINE -
077300*    EACH FILE HAS ITS OWN FD, RECORD AND AT-END SWITCH.
077400     PERFORM 9000-READ-VEHICLE.
077500     PERFORM 1110-STORE-VEHICLE
077600         UNTIL WS-MORE-VEH-RECS = 'NO'.
077700*
077800*    1110 APPENDS ONE VEHICLE TO THE TABLE.  DE-REGISTERED
077900*    VEHICLES (FQV-STATUS = INACTIVE) ARE STILL LOADED HERE SO
078000*    ANY QUOTA THEY ALREADY HOLD CAN BE CARRIED ON THE STATUS
078100*    REPORT - THEY ARE ONLY EXCLUDED FROM RENEWAL, AT
078200*    1260-RENEW-ONE-VEHICLE, NOT FROM THE TABLE ITSELF.  WS-VEH-
078300*    COUNT IS BUMPED BEFORE THE MOVES RATHER THAN AFTER SO THE
078400*    TABLE ENTRY BEING BUILT AND THE SUBSCRIPT REFERRING TO IT
078500*    ARE ALWAYS IN STEP - A HABIT CARRIED OVER UNCHANGED FROM
078600*    1210-STORE-QUOTA BELOW.
078700*
078800*    LOADS THE VEHICLE TABLE ENTRY IN REGISTRATION-NUMBER ORDER
078900*    OF ARRIVAL ON THE FILE - THE TABLE IS NEVER RE-SORTED, SO
079000*    VEHICLE-FILE ITSELF MUST ARRIVE IN THE ORDER OPERATIONS
079100*    HAS ALWAYS SUPPLIED IT IN.
079200 1110-STORE-VEHICLE.
079300     ADD 1 TO WS-VEH-COUNT.
079400     MOVE FQV-ID                  TO WS-VEH-ID(WS-VEH-COUNT).
079500     MOVE FQV-REG-NO              TO WS-VEH-REG-NO(WS-VEH-COUNT).
079600     MOVE FQV-TYPE                TO WS-VEH-TYPE(WS-VEH-COUNT).
079700     MOVE FQV-FUEL-TYPE      TO WS-VEH-FUEL-TYPE(WS-VEH-COUNT).
079800     MOVE FQV-ENGINE-CC      TO WS-VEH-ENGINE-CC(WS-VEH-COUNT).
079900     MOVE FQV-STATUS              TO WS-VEH-STATUS(WS-VEH-COUNT).
080000     MOVE FQV-OWNER-PHONE         TO WS-VEH-PHONE(WS-VEH-COUNT).
080100     MOVE FQV-OWNER-EMAIL         TO WS-VEH-EMAIL(WS-VEH-COUNT).
080200     PERFORM 9000-READ-VEHICLE.
080300*
080400*    1200 BRINGS THE QUOTA MASTER INTO WS-QTA-TABLE THE SAME WAY
080500*    1100 LOADS VEHICLES.  WS-QTA-ID-SEQ IS CARRIED FORWARD HERE
080600*    SO A BRAND NEW QUOTA BUILT LATER IN THE RUN (SEE
080700*    2620-NEW-MONTH-QUOTA) NEVER REUSES AN ID NUMBER ALREADY ON
080800*    FILE, EVEN ACROSS MONTHS - THE QUOTA MASTER HOLDS EVERY
080900*    PRIOR MONTH'S EXPIRED ENTRIES TOO, NOT JUST THE CURRENT
081000*    ONE, SO THE FLEET OFFICE CAN PULL A VEHICLE'S QUOTA
081100*    HISTORY STRAIGHT OFF THE MASTER FILE IF NEEDED.
081200 1200-LOAD-QUOTAS.
081300*
081400*    SETS WS-QTA-EOF ON END OF FILE - QUOTA-FILE IS FULLY
081500*    CONSUMED INTO THE TABLE BEFORE THE TRANSACTION PASS BEGINS,
081600*    SO THIS SWITCH IS ONLY EVER TESTED WITHIN 1200-LOAD-QUOTAS.
081700     PERFORM 9010-READ-QUOTA.
081800     PERFORM 1210-STORE-QUOTA
081900         UNTIL WS-MORE-QTA-RECS = 'NO'.
082000*
082100*    1210 APPENDS ONE QUOTA ENTRY AND KEEPS WS-QTA-ID-SEQ AT THE
082200*    HIGHEST ID SEEN SO FAR - THE QUOTA MASTER IS NOT IN ID
082300*    ORDER ON THE FILE (IT IS WRITTEN IN VEHICLE ORDER, SEE
082400*    3100-REWRITE-QTA-FILE), SO THIS HAS TO BE A RUNNING
082500*    COMPARISON RATHER THAN A LAST-RECORD LOOKUP.  WS-QTA-
082600*    NEW-FLAG IS FORCED TO 'N' ON EVERY ENTRY LOADED FROM FILE -
082700*    ONLY A QUOTA BUILT DURING THIS RUN, AT 2620, EVER CARRIES
082800*    'Y', SINCE THE NEW-ALLOCATION NOTIFICATION ONLY MAKES SENSE
082900*    THE RUN A QUOTA IS ACTUALLY CREATED.
083000*
083100*    EVERY FIELD ON THE QUOTA MASTER RECORD IS CARRIED STRAIGHT
083200*    ACROSS TO THE TABLE ENTRY OF THE SAME NAME - NOTHING IS
083300*    DERIVED OR DEFAULTED DURING THE LOAD ITSELF, ALL DERIVATION
083400*    HAPPENS LATER, AT 3250.
083500 1210-STORE-QUOTA.
083600     ADD 1 TO WS-QTA-COUNT.
083700     MOVE FQQ-ID             TO WS-QTA-ID(WS-QTA-COUNT).
083800     MOVE FQQ-VEH-ID         TO WS-QTA-VEH-ID(WS-QTA-COUNT).
083900     MOVE FQQ-FUEL-TYPE      TO WS-QTA-FUEL-TYPE(WS-QTA-COUNT).
084000     MOVE FQQ-ALLOC-PERIOD
084100         TO WS-QTA-ALLOC-PERIOD(WS-QTA-COUNT).
084200     MOVE FQQ-START-DATE     TO WS-QTA-START-DATE(WS-QTA-COUNT).
084300     MOVE FQQ-END-DATE       TO WS-QTA-END-DATE(WS-QTA-COUNT).
084400     MOVE FQQ-ALLOCATED      TO WS-QTA-ALLOCATED(WS-QTA-COUNT).
084500     MOVE FQQ-REMAINING      TO WS-QTA-REMAINING(WS-QTA-COUNT).
084600     MOVE 'N'                TO WS-QTA-NEW-FLAG(WS-QTA-COUNT).
084700     IF FQQ-ID > WS-QTA-ID-SEQ
084800         MOVE FQQ-ID TO WS-QTA-ID-SEQ
084900     END-IF.
085000     PERFORM 9010-READ-QUOTA.
085100*
085200*    1250 DRIVES THE MONTHLY RENEWAL - ONE PASS OF THE VEHICLE
085300*    TABLE, FINDING OR BUILDING THE CURRENT-MONTH QUOTA FOR EACH
085400*    ACTIVE VEHICLE/FUEL-TYPE COMBINATION BEFORE THE FIRST PUMP
085500*    TRANSACTION IS EVER READ.  THE RENEWAL NOTIFICATION ITSELF
085600*    ONLY GOES OUT ON THE FIRST DAY OF THE MONTH, NOT EVERY RUN -
085700*    SEE THE WS-RUN-DAY = 1 TEST BELOW.  A RUN THAT HAPPENS TO
085800*    BE THE FIRST OF THE MONTH STILL PROCESSES THAT DAY'S PUMP
085900*    TRANSACTIONS AGAINST THE FRESHLY RENEWED QUOTA, NOT AGAINST
086000*    WHATEVER WAS LEFT OVER FROM THE PRIOR MONTH.
086100 1250-RENEW-VEHICLE-QUOTAS.
086200     PERFORM 1260-RENEW-ONE-VEHICLE
086300         VARYING WS-VEH-SUB FROM 1 BY 1
086400         UNTIL WS-VEH-SUB > WS-VEH-COUNT.
086500     IF WS-RUN-DAY = 1
086600         PERFORM 9500-LOG-RENEWAL
086700     END-IF.
086800*
086900*    1260 LOOKS AT ONE VEHICLE.  INACTIVE VEHICLES ARE SKIPPED
087000*    ENTIRELY - A DE-REGISTERED VEHICLE DRAWS NO NEW QUOTA, BUT
087100*    (PER 1110 ABOVE) ANY QUOTA IT STILL HOLDS FROM BEFORE
087200*    DE-REGISTRATION REMAINS ON THE STATUS REPORT UNTIL IT
087300*    EXPIRES NATURALLY.  THIS PARAGRAPH ONLY EVER CALLS
087400*    2300-FIND-QUOTA, NEVER 2620-NEW-MONTH-QUOTA DIRECTLY -
087500*    IF FIND-QUOTA DOES NOT LOCATE A CURRENT-MONTH ENTRY IT
087600*    BUILDS ONE ITSELF, SO THE SAME ROUTE SERVES BOTH A NORMAL
087700*    RENEWAL AND A FIRST-TIME ALLOCATION.
087800*
087900*    RESETS ONE QUOTA TABLE ENTRY'S USED-TO-DATE FIGURE BACK TO
088000*    ZERO FOR THE NEW MONTH - THE ALLOCATION FIGURE ITSELF IS
088100*    LEFT UNTOUCHED, ONLY THE DRAW-DOWN RESETS.
088200 1260-RENEW-ONE-VEHICLE.
088300     IF WS-VEH-STATUS(WS-VEH-SUB) = 'ACTIVE'
088400         MOVE WS-VEH-SUB               TO WS-TARGET-VEH-SUB
088500         MOVE WS-VEH-FUEL-TYPE(WS-VEH-SUB) TO WS-TARGET-FUEL-TYPE
088600         PERFORM 2300-FIND-QUOTA THRU 2300-EXIT
088700     END-IF.
088800*
088900*****************************************************************
089000*   2000 SERIES - TRANSACTION PROCESSING                        *
089100*****************************************************************
089200*
089300*    DRIVES THE WHOLE TRANSACTION PASS ONE RECORD AT A TIME -
089400*    EVERY TRANSACTION IS EITHER POSTED AND NOTIFIED OR REJECTED
089500*    AND LOGGED, THERE IS NO THIRD OUTCOME.
089600 2000-MAINLINE.
089700     ADD 1 TO WS-CTL-READ.
089800     PERFORM 2100-FIND-VEHICLE THRU 2100-EXIT.
089900     IF WS-VEH-FOUND = 'NO'
090000         MOVE 'UNKNOWN VEHICLE REGISTRATION' TO WS-TRN-REASON
090100         PERFORM 2200-REJECT-PRT
090200     ELSE
090300         MOVE WS-VEH-SUB          TO WS-TARGET-VEH-SUB
090400         MOVE FQT-FUEL-TYPE       TO WS-TARGET-FUEL-TYPE
090500         PERFORM 2300-FIND-QUOTA THRU 2300-EXIT
090600         PERFORM 2400-POST-TRANSACTION
090700     END-IF.
090800     PERFORM 9020-READ-TRANSACTION.
090900*
091000*    2000-MAINLINE IS DRIVEN ONCE PER PUMP TRANSACTION.  AN
091100*    UNKNOWN REGISTRATION NUMBER IS REJECTED OUTRIGHT (ADDED
091200*    07/06/94 AFTER THE ORIGINAL PROGRAM ABENDED ON A BAD PUMP
091300*    FEED) - EVERYTHING ELSE IS ROUTED THROUGH QUOTA LOOKUP AND
091400*    POSTING.  WS-CTL-READ IS BUMPED FOR EVERY TRANSACTION READ,
091500*    WHETHER IT IS ULTIMATELY ACCEPTED OR REJECTED, SO THE
091600*    CONTROL TOTALS REPORT CAN BE RECONCILED BACK TO THE PUMP
091700*    NETWORK'S OWN TRANSACTION COUNT FOR THE NIGHT.
091800*
091900*    MOVE 'NO' FIRST, THEN SCAN - THE SWITCH IS ONLY EVER FLIPPED
092000*    TO 'YES' BY 2110 ON AN ACTUAL MATCH, NEVER DEFAULTED TO
092100*    FOUND.
092200 2100-FIND-VEHICLE.
092300     MOVE 'NO' TO WS-VEH-FOUND.
092400     PERFORM 2110-SCAN-VEHICLE
092500         VARYING WS-VEH-SUB FROM 1 BY 1
092600         UNTIL WS-VEH-SUB > WS-VEH-COUNT
092700            OR WS-VEH-FOUND = 'YES'.
092800     IF WS-VEH-FOUND = 'YES'
092900         SUBTRACT 1 FROM WS-VEH-SUB
093000     END-IF.
093100 2100-EXIT.
093200     EXIT.
093300*
093400*    2100 LOCATES THE TRANSACTION'S VEHICLE IN WS-VEH-TABLE BY
093500*    REGISTRATION NUMBER.  THE TABLE IS NOT KEPT IN REGISTRATION
093600*    ORDER SO THIS IS A SEQUENTIAL SCAN, NOT A SEARCH ALL - THE
093700*    FLEET SIZE HAS NEVER JUSTIFIED SORTING THE TABLE OR ADDING
093800*    AN INDEX.  WS-VEH-SUB IS LEFT POINTING AT THE MATCHING
093900*    ENTRY ON EXIT SO THE CALLER CAN GO STRAIGHT ON TO USE IT
094000*    WITHOUT A SECOND LOOKUP - THIS IS WHY THE SUBTRACT 1 BELOW
094100*    IS NEEDED, TO UNDO THE LAST STEP OF THE VARYING CLAUSE.
094200*
094300*    SEQUENTIAL SCAN OF THE IN-MEMORY VEHICLE TABLE - WITH UP TO
094400*    2000 ENTRIES THIS HAS ALWAYS RUN FAST ENOUGH THAT A BINARY
094500*    SEARCH HAS NEVER BEEN WORTH THE EXTRA CODE.
094600 2110-SCAN-VEHICLE.
094700     IF WS-VEH-REG-NO(WS-VEH-SUB) = FQT-VEH-REG-NO
094800         MOVE 'YES' TO WS-VEH-FOUND
094900     END-IF.
095000*
095100*    2110 TESTS ONE TABLE ENTRY AGAINST THE TRANSACTION'S
095200*    REGISTRATION NUMBER.  KEPT AS ITS OWN PARAGRAPH, NOT INLINE
095300*    UNDER THE PERFORM VARYING, SO THE SAME SCAN LOGIC CAN BE
095400*    PERFORMED FROM MORE THAN ONE PLACE WITHOUT DUPLICATING THE
095500*    TEST - THOUGH AT PRESENT 2100 IS ITS ONLY CALLER.
095600*
095700*    ONE LINE PER REJECTED TRANSACTION, WRITTEN IMMEDIATELY AS
095800*    EACH REJECT IS DETECTED RATHER THAN HELD BACK TO THE END
095900*    OF THE RUN.
096000 2200-REJECT-PRT.
096100     MOVE FQT-ID                  TO FQJ-O-TRN-ID.
096200     MOVE FQT-VEH-REG-NO          TO FQJ-O-REG-NO.
096300     MOVE FQT-FUEL-TYPE           TO FQJ-O-FUEL-TYPE.
096400     MOVE FQT-AMOUNT              TO FQJ-O-AMOUNT.
096500     MOVE FQT-STATION             TO FQJ-O-STATION.
096600     MOVE WS-TRN-REASON           TO FQJ-O-REASON.
096700     WRITE PRTLINE-REJ FROM FQJ-DETAIL-LINE
096800         AFTER ADVANCING 2 LINES
096900             AT EOP
097000                 PERFORM 9100-REJ-HEADING
097100     END-WRITE.
097200     ADD 1 TO WS-REJ-CTR.
097300     ADD 1 TO WS-CTL-REJECTED.
097400*
097500*    2200-REJECT-PRT WRITES ONE LINE TO THE REJECT REPORT AND
097600*    BUMPS THE REJECT COUNTERS.  CALLED FOR BOTH AN UNKNOWN
097700*    VEHICLE AND AN INSUFFICIENT-QUOTA TRANSACTION (SEE
097800*    2400-POST-TRANSACTION) SO THE TWO REJECT REASONS SHARE ONE
097900*    PRINT ROUTINE AND ONE SET OF TOTALS.  WS-TRN-REASON IS
098000*    ALWAYS MOVED BY THE CALLER BEFORE THIS PARAGRAPH IS
098100*    PERFORMED - IT CARRIES NO DEFAULT VALUE OF ITS OWN, SO A
098200*    NEW REJECT REASON ADDED LATER MUST SET IT EXPLICITLY.
098300*
098400*    THE GO TO 2300-EXIT ON A MATCH SKIPS PAST THE NEW-QUOTA
098500*    BUILD BELOW - 2620-NEW-MONTH-QUOTA ONLY RUNS WHEN THE SCAN
098600*    FALLS THROUGH WITHOUT FINDING ANYTHING.
098700 2300-FIND-QUOTA.
098800     MOVE 'NO' TO WS-QTA-FOUND.
098900     PERFORM 2310-SCAN-QUOTA
099000         VARYING WS-QTA-SUB FROM 1 BY 1
099100         UNTIL WS-QTA-SUB > WS-QTA-COUNT
099200            OR WS-QTA-FOUND = 'YES'.
099300     IF WS-QTA-FOUND = 'YES'
099400         SUBTRACT 1 FROM WS-QTA-SUB
099500         GO TO 2300-EXIT
099600     END-IF.
099700*
099800*    ADDS A NEW ENTRY AT THE END OF THE TABLE RATHER THAN
099900*    REUSING ANY EXPIRED SLOT - THIS PROGRAM NEVER COMPACTS OR
100000*    REUSES A QUOTA TABLE ROW ONCE WRITTEN.
100100     PERFORM 2620-NEW-MONTH-QUOTA.
100200 2300-EXIT.
100300     EXIT.
100400*
100500*    2300 LOOKS UP THE CURRENT-MONTH QUOTA FOR THE VEHICLE/FUEL
100600*    TYPE COMBINATION SET UP BY THE CALLER IN WS-TARGET-VEH-SUB
100700*    AND WS-TARGET-FUEL-TYPE.  IF NONE EXISTS YET FOR THIS MONTH
100800*    (A VEHICLE SWITCHING TO A FUEL TYPE IT HAS NEVER DRAWN
100900*    BEFORE) A FRESH QUOTA IS BUILT ON THE SPOT RATHER THAN
101000*    REJECTING THE TRANSACTION - A VEHICLE IS NEVER TURNED AWAY
101100*    FOR WANT OF AN EXISTING QUOTA RECORD, ONLY FOR WANT OF FUEL
101200*    REMAINING ON ONE.
101300*
101400*    MATCHES ON VEHICLE TABLE SUBSCRIPT AND FUEL TYPE TOGETHER -
101500*    A VEHICLE CAN CARRY BOTH A PETROL AND A DIESEL QUOTA ENTRY
101600*    AT ONCE, SO THE SUBSCRIPT ALONE IS NOT ENOUGH TO IDENTIFY
101700*    THE RIGHT ROW.
101800 2310-SCAN-QUOTA.
101900     IF WS-QTA-VEH-ID(WS-QTA-SUB) = WS-VEH-ID(WS-TARGET-VEH-SUB)
102000        AND WS-QTA-FUEL-TYPE(WS-QTA-SUB) = WS-TARGET-FUEL-TYPE
102100        AND WS-QTA-START-DATE(WS-QTA-SUB) = WS-MONTH-START-DATE
102200         MOVE 'YES' TO WS-QTA-FOUND
102300     END-IF.
102400*
102500*    2310 TESTS ONE QUOTA TABLE ENTRY FOR A MATCH ON VEHICLE,
102600*    FUEL TYPE AND THE CURRENT MONTH'S START DATE - THE START
102700*    DATE TEST IS WHAT STOPS A STALE QUOTA FROM A PRIOR MONTH
102800*    BEING FOUND AND POSTED AGAINST BY MISTAKE, SINCE THE QUOTA
102900*    MASTER KEEPS EVERY VEHICLE'S EXPIRED ENTRIES ON FILE RATHER
103000*    THAN PURGING THEM.
103100*
103200*    THE SUFFICIENCY TEST IS A SIMPLE >= COMPARE - A SALE THAT
103300*    EXACTLY EXHAUSTS THE REMAINING BALANCE IS STILL ACCEPTED,
103400*    LEAVING THE QUOTA AT EXACTLY ZERO FOR THE REST OF THE
103500*    MONTH.
103600 2400-POST-TRANSACTION.
103700     IF WS-QTA-REMAINING(WS-QTA-SUB) >= FQT-AMOUNT
103800         SUBTRACT FQT-AMOUNT FROM WS-QTA-REMAINING(WS-QTA-SUB)
103900         ADD 1 TO WS-CTL-ACCEPTED
104000         ADD FQT-AMOUNT TO WS-CTL-LITERS-TOTAL
104100*
104200*    THE FUEL-TYPE SPLIT BELOW FEEDS THE TWO SEPARATE PETROL AND
104300*    DIESEL CONTROL FIGURES ON THE TOTALS TRAILER (SEE
104400*    3300-CONTROL-TOTALS).
104500         IF WS-TARGET-FUEL-TYPE = 'PETROL'
104600             ADD FQT-AMOUNT TO WS-CTL-PETROL-LITERS
104700         END-IF
104800         IF WS-TARGET-FUEL-TYPE = 'DIESEL'
104900             ADD FQT-AMOUNT TO WS-CTL-DIESEL-LITERS
105000         END-IF
105100         PERFORM 2450-BUILD-NOTIFICATION
105200         IF WS-QTA-REMAINING(WS-QTA-SUB) < WS-LOW-QUOTA-THRESHOLD
105300             PERFORM 9610-NOTIFY-LOW-QUOTA
105400         END-IF
105500     ELSE
105600         MOVE 'INSUFFICIENT QUOTA REMAINING' TO WS-TRN-REASON
105700         PERFORM 2200-REJECT-PRT
105800     END-IF.
105900*
106000*    2400 IS THE DEDUCTION RULE AT THE HEART OF THE SCHEME - IF
106100*    THE QUOTA CAN COVER THE SALE IT IS POSTED AND THE CONTROL
106200*    TOTALS (READ/PETROL/DIESEL LITERS) ARE UPDATED; OTHERWISE
106300*    THE TRANSACTION IS REJECTED WITH NO PARTIAL FILL.  A
106400*    SUCCESSFUL POST ALWAYS TRIGGERS THE NOTIFICATION BUILD, AND
106500*    A LOW-QUOTA WARNING GOES OUT THE MOMENT THE BALANCE DROPS
106600*    BELOW THE THRESHOLD - NOT JUST ONCE PER MONTH, EVERY
106700*    QUALIFYING TRANSACTION, SO AN OWNER GETS FRESH WARNING EACH
106800*    TIME THEY DRAW CLOSER TO EMPTY.  THERE IS NO PARTIAL-FILL
106900*    RULE IN THIS SCHEME - A SALE EITHER FITS ENTIRELY WITHIN
107000*    WHAT IS LEFT OR IT DOES NOT GO THROUGH AT ALL, THE SAME
107100*    ALL-OR-NOTHING RULE THE OLD COUPON BOOKS ENFORCED.
107200*
107300*    PHONE NUMBER IS NORMALIZED FIRST, THEN SMS OR EMAIL IS
107400*    CHOSEN BASED ON WHICH CONTACT FIELD THE VEHICLE MASTER
107500*    ACTUALLY CARRIES - BOTH ARE ATTEMPTED IF BOTH ARE PRESENT.
107600 2450-BUILD-NOTIFICATION.
107700     COMPUTE WS-AMOUNT-1DP ROUNDED = FQT-AMOUNT.
107800     MOVE WS-AMOUNT-1DP TO WS-AMOUNT-EDIT.
107900     COMPUTE WS-REMAIN-1DP ROUNDED = WS-QTA-REMAINING(WS-QTA-SUB).
108000     MOVE WS-REMAIN-1DP TO WS-REMAIN-EDIT.
108100     MOVE WS-VEH-PHONE(WS-TARGET-VEH-SUB) TO WS-PHONE-RAW.
108200     PERFORM 2460-NORMALIZE-PHONE THRU 2460-EXIT.
108300     MOVE 'N' TO WS-NOTIFY-RESULT.
108400     IF WS-PHONE-NORMAL NOT = SPACES
108500         PERFORM 2470-WRITE-NOTIFY-SMS
108600         MOVE 'Y' TO WS-NOTIFY-RESULT
108700     END-IF.
108800     IF WS-VEH-EMAIL(WS-TARGET-VEH-SUB) NOT = SPACES
108900         PERFORM 2480-WRITE-NOTIFY-EMAIL
109000         MOVE 'Y' TO WS-NOTIFY-RESULT
109100     END-IF.
109200     IF NOT WS-NOTIFY-OK
109300         MOVE FQT-VEH-REG-NO TO WS-NF-REG-NO
109400         WRITE NOTIFY-LINE FROM WS-NOTIFY-FAILED-LINE
109500     END-IF.
109600*
109700*    2450 BUILDS THE OWNER NOTIFICATION FOR AN ACCEPTED SALE.
109800*    BOTH THE SMS AND THE EMAIL ARE ATTEMPTED INDEPENDENTLY -
109900*    AN OWNER WITH ONLY A PHONE ON FILE STILL GETS AN SMS EVEN
110000*    WITH NO EMAIL, AND VICE VERSA.  IF NEITHER CONTACT METHOD
110100*    PRODUCES A DELIVERABLE MESSAGE THE FAILURE IS LOGGED SO
110200*    OPERATIONS CAN FOLLOW UP MANUALLY (REQUEST NO. 96-071).
110300*    THE AMOUNT AND REMAINING-BALANCE FIGURES ARE ROUNDED TO ONE
110400*    DECIMAL PLACE FOR DISPLAY HERE - THE QUOTA MASTER ITSELF
110500*    STILL CARRIES THE FULL TWO-DECIMAL FIGURE, THIS ROUNDING IS
110600*    FOR THE NOTIFICATION TEXT ONLY.
110700*
110800*    WS-PHONE-STRIPPED AND WS-STRIP-LEN ARE RESET AT THE TOP OF
110900*    EVERY CALL - THIS PARAGRAPH NEVER TRUSTS WHATEVER WAS LEFT
111000*    IN THEM BY THE PREVIOUS TRANSACTION.
111100 2460-NORMALIZE-PHONE.
111200     MOVE SPACES TO WS-PHONE-STRIPPED.
111300     MOVE ZERO   TO WS-STRIP-LEN.
111400     PERFORM 2465-STRIP-PHONE-CHAR
111500         VARYING WS-PC-SUB FROM 1 BY 1
111600         UNTIL WS-PC-SUB > 15.
111700     MOVE SPACES TO WS-PHONE-NORMAL.
111800*
111900*    A LOCAL NUMBER DIALLED WITH THE DOMESTIC TRUNK PREFIX '0' -
112000*    THE PREFIX IS DROPPED AND +94 SUBSTITUTED IN ITS PLACE.
112100     IF WS-PHONE-STRIPPED(1:1) = '0'
112200         STRING '+94'                     DELIMITED BY SIZE
112300                WS-PHONE-STRIPPED(2:14)    DELIMITED BY SIZE
112400             INTO WS-PHONE-NORMAL
112500         END-STRING
112600         GO TO 2460-EXIT
112700     END-IF.
112800*
112900*    ALREADY IN INTERNATIONAL FORMAT - PASSED THROUGH UNCHANGED.
113000     IF WS-PHONE-STRIPPED(1:3) = '+94'
113100         MOVE WS-PHONE-STRIPPED TO WS-PHONE-NORMAL
113200         GO TO 2460-EXIT
113300     END-IF.
113400*
113500*    INTERNATIONAL FORMAT WITH THE LEADING '+' LEFT OFF - THE
113600*    '+' IS ADDED BACK WITHOUT DISTURBING THE REST OF THE
113700*    NUMBER.
113800     IF WS-PHONE-STRIPPED(1:2) = '94'
113900         STRING '+'              DELIMITED BY SIZE
114000                WS-PHONE-STRIPPED DELIMITED BY SIZE
114100             INTO WS-PHONE-NORMAL
114200         END-STRING
114300         GO TO 2460-EXIT
114400     END-IF.
114500*
114600*    A BARE NINE-DIGIT LOCAL NUMBER WITH NO PREFIX AT ALL - THE
114700*    FULL +94 INTERNATIONAL PREFIX IS ADDED.
114800     IF WS-STRIP-LEN = 9
114900         STRING '+94'                    DELIMITED BY SIZE
115000                WS-PHONE-STRIPPED(1:9)    DELIMITED BY SIZE
115100             INTO WS-PHONE-NORMAL
115200         END-STRING
115300         GO TO 2460-EXIT
115400     END-IF.
115500     MOVE WS-PHONE-STRIPPED TO WS-PHONE-NORMAL.
115600 2460-EXIT.
115700     EXIT.
115800*
115900*    2460 TURNS WHATEVER FORMAT THE OWNER'S PHONE NUMBER WAS
116000*    ENTERED IN ON THE REGISTRATION FORM INTO ONE CONSISTENT
116100*    +94 INTERNATIONAL FORMAT BEFORE IT EVER REACHES THE SMS
116200*    GATEWAY TEXT.  STRIPPING RUNS FIRST (2465) SO DASHES AND
116300*    BRACKETS DO NOT THROW OFF THE LEADING-DIGIT TESTS BELOW.
116400*    A NUMBER THAT MATCHES NONE OF THE FOUR KNOWN LOCAL FORMATS
116500*    IS PASSED THROUGH UNCHANGED RATHER THAN REJECTED - THE SMS
116600*    GATEWAY, NOT THIS PROGRAM, IS LEFT TO DECIDE WHETHER IT IS
116700*    DELIVERABLE (WIDENED FOR THE +94 FORMAT, REQUEST NO. 01-261,
116800*    AND AGAIN FOR THE REGISTRATION FIELD WIDTH, REQ 03-211).
116900*
117000*    CALLED ONCE PER CHARACTER OF THE RAW PHONE FIELD - SPACES,
117100*    HYPHENS AND PARENTHESES ARE DROPPED, EVERYTHING ELSE IS
117200*    APPENDED TO WS-PHONE-STRIPPED IN ORDER.
117300 2465-STRIP-PHONE-CHAR.
117400     IF WS-PHONE-CHAR(WS-PC-SUB) NOT = SPACE
117500        AND WS-PHONE-CHAR(WS-PC-SUB) NOT = '-'
117600        AND WS-PHONE-CHAR(WS-PC-SUB) NOT = '('
117700        AND WS-PHONE-CHAR(WS-PC-SUB) NOT = ')'
117800         ADD 1 TO WS-STRIP-LEN
117900         MOVE WS-PHONE-CHAR(WS-PC-SUB)
118000             TO WS-PHONE-STRIPPED(WS-STRIP-LEN:1)
118100     END-IF.
118200*
118300*    2465 COPIES ONE CHARACTER OF THE RAW PHONE NUMBER ACROSS IF
118400*    IT IS NOT A SPACE, HYPHEN OR BRACKET - THE THREE PUNCTUATION
118500*    MARKS REGISTRATION CLERKS HAVE BEEN OBSERVED TO KEY A PHONE
118600*    NUMBER WITH OVER THE YEARS.  WS-STRIP-LEN IS BUILT UP
118700*    CHARACTER BY CHARACTER HERE SO 2460 CAN TELL AFTERWARDS HOW
118800*    MANY SIGNIFICANT DIGITS SURVIVED THE STRIP, WHICH IS WHAT
118900*    THE NINE-DIGIT LOCAL-NUMBER TEST DEPENDS ON.
119000*
119100*    ONE STRING STATEMENT BUILDS THE WHOLE MESSAGE BODY FROM THE
119200*    AMOUNT, FUEL TYPE, STATION, REGISTRATION, REMAINING BALANCE
119300*    AND TRANSACTION ID IN ONE PASS.
119400 2470-WRITE-NOTIFY-SMS.
119500     MOVE WS-PHONE-NORMAL TO WS-SMS-PHONE.
119600     STRING 'Fuel Alert: '     DELIMITED BY SIZE
119700            WS-AMOUNT-EDIT     DELIMITED BY SIZE
119800            'L '               DELIMITED BY SIZE
119900            FQT-FUEL-TYPE      DELIMITED BY SIZE
120000            ' pumped at '      DELIMITED BY SIZE
120100            FQT-STATION        DELIMITED BY SIZE
120200            ' for '            DELIMITED BY SIZE
120300            FQT-VEH-REG-NO     DELIMITED BY SIZE
120400            '. Remaining: '    DELIMITED BY SIZE
120500            WS-REMAIN-EDIT     DELIMITED BY SIZE
120600            'L. Ref: #'        DELIMITED BY SIZE
120700            FQT-ID             DELIMITED BY SIZE
120800         INTO WS-SMS-TEXT
120900     END-STRING.
121000     WRITE NOTIFY-LINE FROM WS-SMS-LINE.
121100*
121200*    2470 WRITES THE MOCK SMS LINE.  THE WORDING HAS STAYED
121300*    DELIBERATELY SHORT SINCE THE GATEWAY CHARGES PER SEGMENT -
121400*    THE REGISTRATION NUMBER AND A REFERENCE NUMBER ARE INCLUDED
121500*    SO AN OWNER CALLING IN ABOUT A CHARGE CAN BE TRACED BACK TO
121600*    THE TRANSACTION.  THE FUEL AMOUNT IS SHOWN TO ONE DECIMAL,
121700*    NOT TWO, TO SAVE CHARACTERS - THE FULL TWO-DECIMAL FIGURE
121800*    IS STILL WHAT GETS POSTED AGAINST THE QUOTA, THIS IS
121900*    DISPLAY ROUNDING ONLY.
122000*
122100*    TWO SEPARATE STRING STATEMENTS BUILD THE SUBJECT AND BODY -
122200*    KEPT APART SINCE THE SUBJECT IS DELIBERATELY SHORT WHILE
122300*    THE BODY CARRIES THE FULL TRANSACTION DETAIL.
122400 2480-WRITE-NOTIFY-EMAIL.
122500     MOVE WS-VEH-EMAIL(WS-TARGET-VEH-SUB) TO WS-EML-ADDR.
122600     STRING 'Fuel Quota Notice For '  DELIMITED BY SIZE
122700            FQT-VEH-REG-NO            DELIMITED BY SIZE
122800         INTO WS-EML-SUBJECT
122900     END-STRING.
123000     STRING 'Your vehicle '          DELIMITED BY SIZE
123100            FQT-VEH-REG-NO           DELIMITED BY SIZE
123200            ' was refuelled with '   DELIMITED BY SIZE
123300            WS-AMOUNT-EDIT           DELIMITED BY SIZE
123400            'L of '                  DELIMITED BY SIZE
123500            FQT-FUEL-TYPE            DELIMITED BY SIZE
123600            ' at '                   DELIMITED BY SIZE
123700            FQT-STATION              DELIMITED BY SIZE
123800            '. Remaining quota '     DELIMITED BY SIZE
123900            WS-REMAIN-EDIT           DELIMITED BY SIZE
124000            'L.  Ref #'              DELIMITED BY SIZE
124100            FQT-ID                   DELIMITED BY SIZE
124200         INTO WS-EML-BODY
124300     END-STRING.
124400     WRITE NOTIFY-LINE FROM WS-EMAIL-SUBJ-LINE.
124500     WRITE NOTIFY-LINE FROM WS-EMAIL-BODY-LINE.
124600*
124700*    2480 WRITES THE MOCK EMAIL SUBJECT AND BODY AS TWO SEPARATE
124800*    NOTIFY-LINE RECORDS - THE ONLINE SUB-SYSTEM THAT ACTUALLY
124900*    SENDS MAIL EXPECTS SUBJECT AND BODY ON SEPARATE LINES WHEN
125000*    IT PICKS THIS LOG UP (SEE OPERATIONS NOTE OF 09/02/96).
125100*    THE EMAIL BODY CARRIES MORE DETAIL THAN THE SMS TEXT DOES -
125200*    EMAIL IS NOT CHARGED PER SEGMENT THE WAY SMS IS, SO THERE
125300*    HAS NEVER BEEN A REASON TO TRIM IT DOWN THE SAME WAY.
125400*****************************************************************
125500*   2600 SERIES - MONTHLY ALLOCATION AND RESET RULES             *
125600*****************************************************************
125700*
125800*    THE RATES BELOW ARE THE FLEET OFFICE'S CURRENT MONTHLY
125900*    ALLOCATION TABLE BY FUEL TYPE AND VEHICLE TYPE - CHANGING A
126000*    FIGURE HERE IS THE ONLY WAY TO CHANGE WHAT A VEHICLE IS
126100*    GIVEN; NOTHING ELSE IN THIS PROGRAM HARD-CODES AN
126200*    ALLOCATION AMOUNT.  A CAR'S PETROL RATE STEPS UP AT 1800CC
126300*    SINCE THE FLEET OFFICE TREATS LARGER-ENGINE CARS AS HIGHER
126400*    CONSUMPTION; DIESEL HAS NO SUCH ENGINE-SIZE STEP, ONLY A
126500*    FLAT RATE PER VEHICLE TYPE.
126600*
126700*    THE PER-LITER RATE TABLE IS CARRIED IN WS-CONSTANTS, NOT ON
126800*    A DATABASE OR PARAMETER FILE - RATES HAVE CHANGED ONLY A
126900*    HANDFUL OF TIMES SINCE 1994 AND EACH CHANGE HAS GONE
127000*    THROUGH A PROGRAM MAINTENANCE REQUEST LIKE ANY OTHER.
127100 2610-ALLOCATE-RATE.
127200     MOVE ZERO TO WS-NEW-ALLOCATED.
127300     EVALUATE TRUE
127400         WHEN WS-ALLOC-FUEL-TYPE = 'PETROL'
127500             EVALUATE TRUE
127600                 WHEN WS-ALLOC-VEH-TYPE = 'CAR'
127700                     IF WS-ALLOC-ENGINE-CC > 1800
127800                         MOVE 80.00 TO WS-NEW-ALLOCATED
127900                     ELSE
128000                         MOVE 60.00 TO WS-NEW-ALLOCATED
128100                     END-IF
128200                 WHEN WS-ALLOC-VEH-TYPE = 'MOTORCYCLE'
128300                     MOVE 20.00 TO WS-NEW-ALLOCATED
128400                 WHEN WS-ALLOC-VEH-TYPE = 'THREE WHEELER'
128500                     MOVE 40.00 TO WS-NEW-ALLOCATED
128600                 WHEN OTHER
128700                     MOVE 60.00 TO WS-NEW-ALLOCATED
128800             END-EVALUATE
128900*
129000*    DIESEL RATES ARE UNIFORMLY HIGHER THAN THE EQUIVALENT
129100*    PETROL RATE - BUSES AND LORRIES IN PARTICULAR ARE GIVEN A
129200*    MUCH LARGER ALLOCATION THAN ANY PETROL VEHICLE TYPE, ON
129300*    THE ASSUMPTION OF COMMERCIAL/PUBLIC-TRANSPORT USE RATHER
129400*    THAN PRIVATE MOTORING.
129500         WHEN WS-ALLOC-FUEL-TYPE = 'DIESEL'
129600             EVALUATE TRUE
129700                 WHEN WS-ALLOC-VEH-TYPE = 'CAR'
129800                     MOVE 80.00 TO WS-NEW-ALLOCATED
129900                 WHEN WS-ALLOC-VEH-TYPE = 'BUS'
130000                     MOVE 200.00 TO WS-NEW-ALLOCATED
130100                 WHEN WS-ALLOC-VEH-TYPE = 'LORRY'
130200                     MOVE 200.00 TO WS-NEW-ALLOCATED
130300                 WHEN OTHER
130400                     MOVE 80.00 TO WS-NEW-ALLOCATED
130500             END-EVALUATE
130600         WHEN OTHER
130700             MOVE 60.00 TO WS-NEW-ALLOCATED
130800     END-EVALUATE.
130900*
131000*    2620 BUILDS A FRESH QUOTA WHEN NONE EXISTS FOR THE CURRENT
131100*    MONTH - EITHER A BRAND NEW VEHICLE/FUEL COMBINATION OR THE
131200*    NORMAL MONTHLY RENEWAL.  THE ALLOCATED RATE ITSELF COMES
131300*    FROM 2610, NOT FROM ANYTHING CARRIED OVER ON THE OLD QUOTA
131400*    RECORD, SO A RATE-TABLE CHANGE TAKES EFFECT FOR EVERY
131500*    VEHICLE THE VERY NEXT TIME ITS QUOTA IS RENEWED.  A NEW
131600*    QUOTA ALWAYS STARTS WITH WS-QTA-REMAINING EQUAL TO THE
131700*    FULL ALLOCATED FIGURE - THERE IS NO CARRY-OVER OF UNUSED
131800*    FUEL FROM ONE MONTH INTO THE NEXT UNDER THIS SCHEME, A
131900*    DELIBERATE CHOICE CARRIED OVER FROM THE ORIGINAL COUPON
132000*    BOOK RULES.
132100 2620-NEW-MONTH-QUOTA.
132200     ADD 1 TO WS-QTA-COUNT.
132300     MOVE WS-QTA-COUNT          TO WS-QTA-SUB.
132400     ADD 1 TO WS-QTA-ID-SEQ.
132500     MOVE WS-QTA-ID-SEQ         TO WS-QTA-ID(WS-QTA-SUB).
132600     MOVE WS-VEH-ID(WS-TARGET-VEH-SUB)
132700         TO WS-QTA-VEH-ID(WS-QTA-SUB).
132800     MOVE WS-TARGET-FUEL-TYPE   TO WS-QTA-FUEL-TYPE(WS-QTA-SUB).
132900     MOVE 'MONTHLY'
133000         TO WS-QTA-ALLOC-PERIOD(WS-QTA-SUB).
133100     MOVE WS-MONTH-START-DATE   TO WS-QTA-START-DATE(WS-QTA-SUB).
133200     MOVE WS-MONTH-END-DATE     TO WS-QTA-END-DATE(WS-QTA-SUB).
133300     MOVE WS-TARGET-FUEL-TYPE   TO WS-ALLOC-FUEL-TYPE.
133400     MOVE WS-VEH-TYPE(WS-TARGET-VEH-SUB)
133500         TO WS-ALLOC-VEH-TYPE.
133600     MOVE WS-VEH-ENGINE-CC(WS-TARGET-VEH-SUB)
133700         TO WS-ALLOC-ENGINE-CC.
133800     PERFORM 2610-ALLOCATE-RATE.
133900     MOVE WS-NEW-ALLOCATED      TO WS-QTA-ALLOCATED(WS-QTA-SUB).
134000     MOVE WS-NEW-ALLOCATED      TO WS-QTA-REMAINING(WS-QTA-SUB).
134100     MOVE 'Y'                   TO WS-QTA-NEW-FLAG(WS-QTA-SUB).
134200     MOVE 'YES'                 TO WS-QTA-FOUND.
134300*
134400*    THE FOUR 9600-SERIES NOTIFY PARAGRAPHS EACH OWN ONE PRINT
134500*    LINE LAYOUT FROM FQRPTLN/FQREJLN - NONE OF THEM SHARE A
134600*    COMMON WORK AREA, ON PURPOSE, SO A CHANGE TO ONE NOTICE
134700*    WORDING CANNOT ACCIDENTALLY DISTURB ANOTHER.
134800     PERFORM 9600-NOTIFY-NEW-ALLOC.
134900*
135000*    2650/2660 ARE THE OPERATIONS-ONLY RESET PATH, DRIVEN BY
135100*    THE UPSI-0 SWITCH (ADDED REQUEST NO. 03-055) RATHER THAN BY
135200*    ANY DATA CONDITION - THIS LETS A MONTH'S QUOTA RUN BE
135300*    RE-DONE FROM FULL ALLOCATION WITHOUT OPERATIONS HAVING TO
135400*    RESTORE THE QUOTA MASTER FROM THE PRIOR GENERATION BY HAND.
135500*    THE SWITCH IS SET IN JCL BEFORE THE RUN, NOT READ FROM ANY
135600*    FILE, SO A RESET RUN LOOKS NO DIFFERENT TO THIS PROGRAM
135700*    THAN A NORMAL ONE EXCEPT FOR THE ONE EXTRA PERFORM BELOW.
135800 2650-RESET-QUOTA.
135900     PERFORM 2660-RESET-ONE-QUOTA
136000         VARYING WS-QTA-SUB FROM 1 BY 1
136100         UNTIL WS-QTA-SUB > WS-QTA-COUNT.
136200*
136300*    2660 RESETS ONE QUOTA ENTRY BACK TO ITS FULL ALLOCATION,
136400*    BUT ONLY IF ITS START DATE MATCHES THE CURRENT RUN MONTH -
136500*    A QUOTA FROM AN EARLIER MONTH IS LEFT ALONE, SINCE THE
136600*    RESET SWITCH IS MEANT TO UNDO TODAY'S RUN, NOT HISTORY.
136700*    NOTHING HERE TOUCHES WS-QTA-ALLOCATED, ONLY WS-QTA-
136800*    REMAINING - THE ALLOCATED FIGURE IS NEVER IN DOUBT, ONLY
136900*    HOW MUCH OF IT HAS BEEN DRAWN DOWN SO FAR THIS RUN.
137000*
137100*    ZEROES WS-QTA-USED FOR ONE TABLE ENTRY AND WRITES THE
137200*    RENEWAL TO THE LOG VIA 9500 - ALLOCATION, FUEL TYPE AND
137300*    VEHICLE SUBSCRIPT ARE ALL LEFT EXACTLY AS THEY WERE.
137400 2660-RESET-ONE-QUOTA.
137500     IF WS-QTA-START-DATE(WS-QTA-SUB) = WS-MONTH-START-DATE
137600         MOVE WS-QTA-ALLOCATED(WS-QTA-SUB)
137700             TO WS-QTA-REMAINING(WS-QTA-SUB)
137800     END-IF.
137900*
138000*****************************************************************
138100*   3000 SERIES - END OF RUN - REWRITE MASTER, REPORTS, TOTALS  *
138200*****************************************************************
138300 3000-CLOSING.
138400*
138500*    PERFORM VARYING OVER THE WHOLE TABLE, INCLUDING ANY EXPIRED
138600*    ENTRIES STILL SITTING IN IT - THE OUTPUT GENERATION CARRIES
138700*    FORWARD THE SAME EXPIRED-HISTORY BEHAVIOUR AS THE TABLE
138800*    ITSELF.
138900     PERFORM 3100-REWRITE-QTA-FILE.
139000*
139100*    DRIVEN OFF THE QUOTA TABLE, NOT THE VEHICLE TABLE - A
139200*    VEHICLE WITH NO QUOTA ENTRY AT ALL (SHOULD NOT HAPPEN AFTER
139300*    1250'S RENEWAL PASS) SIMPLY NEVER APPEARS ON THIS REPORT.
139400     PERFORM 3200-QUOTA-STATUS-RPT.
139500*
139600*    HEADING WRITTEN FIRST SO THE TOTALS TRAILER ALWAYS STARTS
139700*    A FRESH PAGE RATHER THAN RUNNING ON FROM THE LAST DETAIL
139800*    LINE OF THE STATUS REPORT.
139900     PERFORM 3300-CONTROL-TOTALS.
140000*
140100*    ADDS ONE TO THE RUN'S REJECT COUNT AND FALLS THROUGH TO
140200*    2200-REJECT-PRT - CALLED FROM EVERY REJECT SITE IN THE
140300*    2000 SERIES SO THE COUNT CAN NEVER DRIFT OUT OF STEP WITH
140400*    THE PRINTED REJECT LINES.
140500     PERFORM 3400-REJECT-TOTAL.
140600     CLOSE VEHICLE-FILE
140700           QUOTA-FILE
140800           QUOTA-OUT-FILE
140900           TRANSACTION-FILE
141000           NOTIFY-FILE
141100           REPORT-FILE
141200           REJECT-FILE.
141300*
141400*    3100 WRITES THE NEW QUOTA MASTER GENERATION FROM THE
141500*    IN-MEMORY TABLE, IN VEHICLE-TABLE ORDER RATHER THAN ID
141600*    ORDER - THIS HAS ALWAYS BEEN THE SHOP'S OLD/NEW MASTER
141700*    HAND-OFF FOR A LINE SEQUENTIAL FILE, ONE GENERATION PER RUN,
141800*    TOMORROW'S RUN PICKS UP WHERE TONIGHT'S LEFT OFF.  THE
141900*    OPERATIONS RUNBOOK RE-POINTS THE QTAFILE DD TO THIS
142000*    GENERATION'S OUTPUT BEFORE THE NEXT RUN IS SUBMITTED - THIS
142100*    PROGRAM TAKES NO PART IN THAT HAND-OFF ITSELF.
142200 3100-REWRITE-QTA-FILE.
142300     PERFORM 3110-WRITE-ONE-QUOTA
142400         VARYING WS-QTA-SUB FROM 1 BY 1
142500         UNTIL WS-QTA-SUB > WS-QTA-COUNT.
142600*
142700*    3110 MOVES ONE TABLE ENTRY BACK OUT TO FQ-QUOTA-MASTER
142800*    FORMAT AND WRITES IT.  THE NEW-FLAG (SET IN 2620) IS NOT
142900*    CARRIED TO THE OUTPUT RECORD - IT ONLY MATTERS FOR THE
143000*    LIFETIME OF THIS RUN, TO DECIDE WHETHER THE NEW-ALLOCATION
143100*    NOTIFICATION FIRES, SO THE QUOTA MASTER LAYOUT HAS NEVER
143200*    NEEDED A COLUMN FOR IT.
143300*
143400*    ONE QUOTA-OUT-FILE RECORD PER TABLE ENTRY, IN TABLE ORDER -
143500*    THE OUTGOING SEQUENCE MATCHES TOMORROW MORNING'S QUOTA-FILE
143600*    INPUT SEQUENCE FOR THE NEXT NIGHT'S RUN.
143700 3110-WRITE-ONE-QUOTA.
143800     MOVE WS-QTA-ID(WS-QTA-SUB)           TO FQQ-ID.
143900     MOVE WS-QTA-VEH-ID(WS-QTA-SUB)       TO FQQ-VEH-ID.
144000     MOVE WS-QTA-FUEL-TYPE(WS-QTA-SUB)    TO FQQ-FUEL-TYPE.
144100     MOVE WS-QTA-ALLOC-PERIOD(WS-QTA-SUB) TO FQQ-ALLOC-PERIOD.
144200     MOVE WS-QTA-START-DATE(WS-QTA-SUB)   TO FQQ-START-DATE.
144300     MOVE WS-QTA-END-DATE(WS-QTA-SUB)     TO FQQ-END-DATE.
144400     MOVE WS-QTA-ALLOCATED(WS-QTA-SUB)    TO FQQ-ALLOCATED.
144500     MOVE WS-QTA-REMAINING(WS-QTA-SUB)    TO FQQ-REMAINING.
144600     WRITE FQ-QUOTA-MASTER-OUT FROM FQ-QUOTA-MASTER.
144700*
144800*    3200 DRIVES THE QUOTA STATUS REPORT, ONE DETAIL LINE PER
144900*    QUOTA TABLE ENTRY IN TABLE ORDER (NOT SORTED BY
145000*    REGISTRATION - THE REPORT HAS NEVER BEEN SORTED, SINCE THE
145100*    FLEET OFFICE WORKS FROM THE REPORT BY VEHICLE TYPE, NOT
145200*    ALPHABETICALLY).  A QUOTA ENTRY FROM A PRIOR MONTH THAT IS
145300*    STILL SITTING IN THE TABLE (IT IS NEVER REMOVED, ONLY
145400*    SUPERSEDED BY A NEWER ONE) STILL GETS ITS OWN LINE ON THIS
145500*    REPORT - THE FLEET OFFICE HAS ASKED TO SEE EXPIRED QUOTAS
145600*    TOO, NOT JUST THE CURRENT MONTH'S.
145700 3200-QUOTA-STATUS-RPT.
145800     PERFORM 3210-RPT-ONE-QUOTA THRU 3210-EXIT
145900         VARYING WS-QTA-SUB FROM 1 BY 1
146000         UNTIL WS-QTA-SUB > WS-QTA-COUNT.
146100*
146200*    3210 BUILDS AND WRITES ONE DETAIL LINE.  A QUOTA WHOSE
146300*    OWNING VEHICLE CANNOT BE FOUND (SHOULD NOT HAPPEN, BUT THE
146400*    MASTERS ARE MAINTAINED BY TWO DIFFERENT SUB-SYSTEMS) IS
146500*    SKIPPED RATHER THAN ABENDING THE REPORT - SEE THE GO TO
146600*    3210-EXIT BELOW.  THE QUOTA-STATUS NOTIFICATION GOES OUT
146700*    FOR EVERY LINE PRINTED, BUT THE EXPIRY NOTIFICATION ONLY
146800*    FOR THE ONES 3250 HAS ALREADY FLAGGED AS EXPIRING SOON -
146900*    THE TWO NOTIFICATIONS ARE NOT MUTUALLY EXCLUSIVE.
147000 3210-RPT-ONE-QUOTA.
147100     PERFORM 3220-FIND-VEH-BY-ID THRU 3220-EXIT.
147200     IF WS-VEH-FOUND = 'NO'
147300         GO TO 3210-EXIT
147400     END-IF.
147500     PERFORM 3250-BUILD-QUOTA-INFO THRU 3250-EXIT.
147600     MOVE WS-VEH-REG-NO(WS-TARGET-VEH-SUB) TO FQR-O-REG-NO.
147700     MOVE WS-VEH-TYPE(WS-TARGET-VEH-SUB)   TO FQR-O-VEH-TYPE.
147800     MOVE WS-QTA-FUEL-TYPE(WS-QTA-SUB)     TO FQR-O-FUEL-TYPE.
147900     MOVE WS-INF-ALLOCATED                 TO FQR-O-ALLOCATED.
148000     MOVE WS-INF-USED                      TO FQR-O-USED.
148100     MOVE WS-INF-REMAINING                 TO FQR-O-REMAINING.
148200     MOVE WS-INF-USAGE-PCT                 TO FQR-O-USAGE-PCT.
148300     MOVE WS-INF-EXPIRING-SOON             TO FQR-O-EXPIRING.
148400     MOVE WS-INF-LOW-QUOTA                 TO FQR-O-LOW-QUOTA.
148500     WRITE PRTLINE FROM FQR-DETAIL-LINE
148600         AFTER ADVANCING 2 LINES
148700             AT EOP
148800                 PERFORM 9900-HEADING
148900     END-WRITE.
149000*
149100*    CALLED FROM THE QUOTA STATUS REPORT PARAGRAPH, NOT FROM THE
149200*    TRANSACTION PASS - THIS IS A PRINT-LINE BUILDER, NOT A
149300*    CUSTOMER NOTIFICATION, DESPITE THE SHARED NAMING PATTERN.
149400     PERFORM 9630-NOTIFY-QUOTA-STATUS.
149500     IF WS-INF-EXPIRING-SOON = 'Y'
149600         PERFORM 9620-NOTIFY-EXPIRY
149700     END-IF.
149800 3210-EXIT.
149900     EXIT.
150000*
150100*    3220 LOCATES THE VEHICLE OWNING A GIVEN QUOTA ENTRY, THE
150200*    MIRROR IMAGE OF 2100-FIND-VEHICLE (THAT ONE SEARCHES BY
150300*    REGISTRATION NUMBER FROM A TRANSACTION, THIS ONE SEARCHES
150400*    BY INTERNAL VEHICLE ID FROM A QUOTA ENTRY).  THE TWO COULD
150500*    NOT SHARE ONE SCAN PARAGRAPH SINCE THEY KEY OFF DIFFERENT
150600*    FIELDS ON DIFFERENT TABLES.
150700*
150800*    SAME SCAN SHAPE AS 2100-FIND-VEHICLE, BUT THIS TIME WS-VEH-
150900*    SUB IS LEFT POINTING AT THE MATCH AND ALSO COPIED INTO
151000*    WS-TARGET-VEH-SUB FOR THE CALLER'S CONVENIENCE.
151100 3220-FIND-VEH-BY-ID.
151200     MOVE 'NO' TO WS-VEH-FOUND.
151300     PERFORM 3225-SCAN-VEH-BY-ID
151400         VARYING WS-VEH-SUB FROM 1 BY 1
151500         UNTIL WS-VEH-SUB > WS-VEH-COUNT
151600            OR WS-VEH-FOUND = 'YES'.
151700     IF WS-VEH-FOUND = 'YES'
151800         SUBTRACT 1 FROM WS-VEH-SUB
151900         MOVE WS-VEH-SUB TO WS-TARGET-VEH-SUB
152000     END-IF.
152100 3220-EXIT.
152200     EXIT.
152300*
152400*    3225 TESTS ONE VEHICLE TABLE ENTRY AGAINST THE QUOTA
152500*    ENTRY'S OWNING VEHICLE ID - A NUMERIC COMPARE, UNLIKE
152600*    2110'S ALPHANUMERIC REGISTRATION-NUMBER COMPARE.
152700*
152800*    SCANS BY VEHICLE SUBSCRIPT RATHER THAN REGISTRATION NUMBER -
152900*    THE QUOTA TABLE ENTRY ALREADY CARRIES THE VEHICLE TABLE
153000*    SUBSCRIPT IT WAS BUILT AGAINST, SO NO SECOND KEY LOOKUP IS
153100*    NEEDED.
153200 3225-SCAN-VEH-BY-ID.
153300     IF WS-VEH-ID(WS-VEH-SUB) = WS-QTA-VEH-ID(WS-QTA-SUB)
153400         MOVE 'YES' TO WS-VEH-FOUND
153500     END-IF.
153600*
153700*    3250 DERIVES EVERYTHING THE STATUS REPORT AND THE
153800*    NOTIFICATIONS NEED THAT IS NOT STORED DIRECTLY ON THE QUOTA
153900*    RECORD - LITERS USED, USAGE PERCENT, THE EXPIRING-SOON FLAG
154000*    (ADDED AUDIT REQ 02-009, WITHIN WS-EXPIRE-THRESHOLD DAYS OF
154100*    THE QUOTA'S OWN END DATE) AND THE LOW-QUOTA MARKER (ADDED
154200*    REQ 98-019, BELOW WS-LOW-QUOTA-THRESHOLD LITERS REMAINING).
154300*    BOTH THRESHOLDS LIVE IN WS-CONSTANTS SO FINANCE CAN HAVE
154400*    THEM CHANGED WITHOUT A CODE WALK-THROUGH.  THE EXPIRY TEST
154500*    ONLY COMPARES DAY-OF-MONTH WITHIN THE SAME MONTH AND YEAR -
154600*    IT DOES NOT HANDLE A QUOTA EXPIRING IN THE FIRST FEW DAYS
154700*    OF NEXT MONTH, SINCE EVERY QUOTA THIS PROGRAM BUILDS ENDS
154800*    ON THE LAST DAY OF ITS OWN START MONTH BY CONSTRUCTION.
154900 3250-BUILD-QUOTA-INFO.
155000     MOVE WS-QTA-ALLOCATED(WS-QTA-SUB) TO WS-INF-ALLOCATED.
155100     MOVE WS-QTA-REMAINING(WS-QTA-SUB) TO WS-INF-REMAINING.
155200     COMPUTE WS-INF-USED =
155300         WS-INF-ALLOCATED - WS-INF-REMAINING.
155400     IF WS-INF-ALLOCATED = ZERO
155500         MOVE ZERO TO WS-INF-USAGE-PCT
155600     ELSE
155700         COMPUTE WS-INF-USAGE-PCT ROUNDED =
155800             (WS-INF-USED / WS-INF-ALLOCATED) * 100
155900     END-IF.
156000     MOVE 'N' TO WS-INF-EXPIRING-SOON.
156100     MOVE WS-QTA-END-DATE(WS-QTA-SUB) TO WS-QEND-NUM.
156200     IF (WS-QEND-DAY - WS-RUN-DAY) <= WS-EXPIRE-THRESHOLD
156300        AND (WS-QEND-DAY - WS-RUN-DAY) >= 0
156400        AND WS-QEND-MONTH = WS-RUN-MONTH
156500        AND WS-QEND-YEAR = WS-RUN-YEAR
156600         MOVE 'Y' TO WS-INF-EXPIRING-SOON
156700     END-IF.
156800     MOVE SPACES TO WS-INF-LOW-QUOTA.
156900     IF WS-INF-REMAINING < WS-LOW-QUOTA-THRESHOLD
157000         MOVE 'LOW-QUOTA' TO WS-INF-LOW-QUOTA
157100     END-IF.
157200 3250-EXIT.
157300     EXIT.
157400*
157500*    3300 WRITES THE SIX-LINE CONTROL-TOTALS TRAILER AFTER THE
157600*    LAST STATUS REPORT DETAIL LINE - READ, ACCEPTED, REJECTED,
157700*    AND THE THREE LITERS FIGURES BROKEN OUT BY FUEL TYPE (ADDED
157800*    AUDIT REQ 02-009 SO THE FUEL BOARD CAN RECONCILE PETROL
157900*    AGAINST DIESEL SEPARATELY).  EACH LINE REUSES THE SAME
158000*    FQR-TOTALS-LINE GROUP, ONE LABEL AND VALUE MOVED IN AT A
158100*    TIME - THE SAME ONE-GROUP-MANY-WRITES STYLE USED FOR EVERY
158200*    OTHER PRINT LINE IN THIS PROGRAM.
158300 3300-CONTROL-TOTALS.
158400     PERFORM 9900-HEADING.
158500     WRITE PRTLINE FROM FQR-TOTALS-HEADING
158600         AFTER ADVANCING 3 LINES.
158700     MOVE 'TRANSACTIONS READ          ' TO FQR-TL-LABEL.
158800     MOVE WS-CTL-READ TO FQR-TL-VALUE.
158900     WRITE PRTLINE FROM FQR-TOTALS-LINE
159000         AFTER ADVANCING 2 LINES.
159100     MOVE 'TRANSACTIONS ACCEPTED      ' TO FQR-TL-LABEL.
159200     MOVE WS-CTL-ACCEPTED TO FQR-TL-VALUE.
159300     WRITE PRTLINE FROM FQR-TOTALS-LINE
159400         AFTER ADVANCING 2 LINES.
159500     MOVE 'TRANSACTIONS REJECTED      ' TO FQR-TL-LABEL.
159600     MOVE WS-CTL-REJECTED TO FQR-TL-VALUE.
159700     WRITE PRTLINE FROM FQR-TOTALS-LINE
159800         AFTER ADVANCING 2 LINES.
159900     MOVE 'TOTAL LITERS DISPENSED     ' TO FQR-TL-LABEL.
160000     MOVE WS-CTL-LITERS-TOTAL TO FQR-TL-VALUE.
160100     WRITE PRTLINE FROM FQR-TOTALS-LINE
160200         AFTER ADVANCING 2 LINES.
160300     MOVE 'PETROL LITERS DISPENSED    ' TO FQR-TL-LABEL.
160400     MOVE WS-CTL-PETROL-LITERS TO FQR-TL-VALUE.
160500     WRITE PRTLINE FROM FQR-TOTALS-LINE
160600         AFTER ADVANCING 2 LINES.
160700     MOVE 'DIESEL LITERS DISPENSED    ' TO FQR-TL-LABEL.
160800     MOVE WS-CTL-DIESEL-LITERS TO FQR-TL-VALUE.
160900     WRITE PRTLINE FROM FQR-TOTALS-LINE
161000         AFTER ADVANCING 2 LINES.
161100*
161200*    3400 WRITES THE REJECT REPORT'S OWN ONE-LINE TOTAL - KEPT
161300*    SEPARATE FROM 3300 SINCE THE REJECT REPORT IS A DIFFERENT
161400*    PRINT FILE WITH ITS OWN PAGE NUMBERING, NOT A CONTINUATION
161500*    OF THE STATUS REPORT.
161600 3400-REJECT-TOTAL.
161700     MOVE WS-REJ-CTR TO FQJ-O-REJ-CTR.
161800     WRITE PRTLINE-REJ FROM FQJ-TOTAL-LINE
161900         AFTER ADVANCING 3 LINES.
162000*
162100*****************************************************************
162200*   9000 SERIES - FILE READS, HEADINGS, NOTIFICATION WRITES     *
162300*****************************************************************
162400 9000-READ-VEHICLE.
162500     READ VEHICLE-FILE
162600         AT END
162700             MOVE 'NO' TO WS-MORE-VEH-RECS
162800     END-READ.
162900*
163000*    9000/9010/9020 ARE THE THREE SEQUENTIAL READS, EACH
163100*    FLIPPING ITS OWN END-OF-FILE SWITCH RATHER THAN SHARING ONE
163200*    - THE THREE FILES REACH END AT DIFFERENT POINTS IN THE RUN
163300*    (THE MASTERS ARE FULLY LOADED BEFORE THE FIRST TRANSACTION
163400*    IS EVEN READ) SO A SHARED SWITCH WOULD BE WRONG FOR AT
163500*    LEAST TWO OF THE THREE.
163600 9010-READ-QUOTA.
163700     READ QUOTA-FILE
163800         AT END
163900             MOVE 'NO' TO WS-MORE-QTA-RECS
164000     END-READ.
164100*
164200*    9010 IS THE QUOTA-MASTER COUNTERPART TO 9000 ABOVE - SAME
164300*    SHAPE, SAME AT END HANDLING, DIFFERENT FILE AND DIFFERENT
164400*    SWITCH.
164500 9020-READ-TRANSACTION.
164600     READ TRANSACTION-FILE
164700         AT END
164800             MOVE 'NO' TO WS-MORE-TRN-RECS
164900     END-READ.
165000*
165100*    9020 IS THE TRANSACTION READ THAT ACTUALLY DRIVES THE
165200*    MAINLINE LOOP IN 0000-FQMBATCH - UNLIKE THE TWO MASTER
165300*    READS ABOVE, THIS ONE IS CALLED REPEATEDLY THROUGHOUT THE
165400*    RUN, NOT JUST ONCE DURING LOAD.
165500 9100-REJ-HEADING.
165600     ADD 1 TO WS-REJ-PCTR.
165700     MOVE WS-REJ-PCTR TO FQR-O-PCTR.
165800     WRITE PRTLINE-REJ FROM FQR-TITLE-LINE
165900         AFTER ADVANCING PAGE.
166000     WRITE PRTLINE-REJ FROM FQJ-TITLE-LINE
166100         AFTER ADVANCING 1 LINE.
166200     WRITE PRTLINE-REJ FROM FQJ-COLUMN-HDG
166300         AFTER ADVANCING 2 LINES.
166400*
166500*    9100-REJ-HEADING WRITES THE REJECT REPORT'S OWN PAGE
166600*    HEADING - A SHORTER HEADING THAN 9900'S, SINCE THE REJECT
166700*    REPORT HAS NEVER CARRIED COLUMN HEADINGS SPLIT OVER TWO
166800*    LINES THE WAY THE STATUS REPORT DOES (SEE FQREJLN).
166900 9500-LOG-RENEWAL.
167000     MOVE WS-RUN-MONTH-NAME TO WS-REN-MONTH-NAME.
167100     MOVE WS-RUN-YEAR       TO WS-REN-YEAR.
167200     WRITE NOTIFY-LINE FROM WS-RENEWAL-LINE.
167300*
167400*    9500 LOGS ONE LINE TO THE NOTIFY FILE ON THE FIRST DAY OF
167500*    THE MONTH, CONFIRMING THE RENEWAL PASS RAN - OPERATIONS
167600*    HAS ASKED FOR THIS SINCE THE OLD COUPON-BOOK DAYS, AS A
167700*    QUICK CHECK THAT THE MONTH DID IN FACT ROLL OVER.
167800 9600-NOTIFY-NEW-ALLOC.
167900     MOVE WS-VEH-REG-NO(WS-TARGET-VEH-SUB) TO WS-NA-REG-NO.
168000     MOVE WS-TARGET-FUEL-TYPE              TO WS-NA-FUEL-TYPE.
168100     MOVE WS-NEW-ALLOCATED                 TO WS-NA-ALLOCATED.
168200     WRITE NOTIFY-LINE FROM WS-NEW-ALLOC-LINE.
168300*
168400*    9600 LOGS THE NEW-ALLOCATION NOTIFICATION (ADDED REQUEST
168500*    NO. 05-188) THE FIRST TIME A QUOTA IS CREATED FOR A
168600*    VEHICLE/FUEL-TYPE COMBINATION - A NORMAL MONTHLY RENEWAL OF
168700*    AN EXISTING QUOTA DOES NOT REPEAT THIS NOTICE, ONLY A
168800*    GENUINELY NEW ONE.
168900*
169000*    FIRES ONLY WHEN WS-QI-LOW-QUOTA IS SET BY 3250 - A VEHICLE
169100*    CAN DROP BELOW THE LOW-QUOTA THRESHOLD ON ANY TRANSACTION,
169200*    NOT JUST THE ONE THAT EXHAUSTS THE BALANCE COMPLETELY.
169300 9610-NOTIFY-LOW-QUOTA.
169400     MOVE FQT-VEH-REG-NO                   TO WS-LQ-REG-NO.
169500     MOVE WS-QTA-REMAINING(WS-QTA-SUB)     TO WS-LQ-REMAINING.
169600     MOVE WS-LOW-QUOTA-THRESHOLD           TO WS-LQ-THRESHOLD.
169700     WRITE NOTIFY-LINE FROM WS-LOW-QUOTA-LINE.
169800*
169900*    9610 LOGS THE LOW-QUOTA WARNING THE MOMENT A TRANSACTION
170000*    DRIVES THE REMAINING BALANCE BELOW THE THRESHOLD - FIRED
170100*    FROM 2400-POST-TRANSACTION, NOT FROM THE END-OF-RUN REPORT,
170200*    SO THE OWNER HEARS ABOUT IT THE SAME NIGHT.
170300*
170400*    FIRES ONLY WHEN WS-QI-EXPIRING IS SET BY 3250 - A QUOTA
170500*    PERIOD ENDING WITHIN THE NEXT THREE DAYS, REGARDLESS OF HOW
170600*    MUCH ALLOCATION REMAINS UNUSED.
170700 9620-NOTIFY-EXPIRY.
170800     MOVE WS-VEH-REG-NO(WS-TARGET-VEH-SUB) TO WS-EX-REG-NO.
170900     MOVE WS-QTA-END-DATE(WS-QTA-SUB)      TO WS-EX-END-DATE.
171000     WRITE NOTIFY-LINE FROM WS-EXPIRY-LINE.
171100*
171200*    9620 LOGS THE EXPIRY WARNING FOR A QUOTA THAT 3250 FLAGGED
171300*    AS EXPIRING SOON - FIRED FROM THE STATUS REPORT PASS, SINCE
171400*    EXPIRY IS A FUNCTION OF THE CALENDAR, NOT OF ANY GIVEN
171500*    TRANSACTION.
171600 9630-NOTIFY-QUOTA-STATUS.
171700     MOVE WS-VEH-REG-NO(WS-TARGET-VEH-SUB) TO WS-QS-REG-NO.
171800     COMPUTE WS-USAGE-PCT-1DP ROUNDED = WS-INF-USAGE-PCT.
171900     MOVE WS-USAGE-PCT-1DP TO WS-QS-USAGE-PCT.
172000     WRITE NOTIFY-LINE FROM WS-QSTAT-LINE.
172100*
172200*    9630 LOGS A QUOTA-STATUS NOTIFICATION FOR EVERY VEHICLE ON
172300*    THE STATUS REPORT, NOT JUST THE ONES CLOSE TO EMPTY - ADDED
172400*    ALONGSIDE THE ORIGINAL NOTIFY-FILE WORK SO AN OWNER CAN SEE
172500*    THEIR USAGE PERCENT WITHOUT WAITING ON A LOW-QUOTA OR
172600*    EXPIRY EVENT TO TRIGGER ONE.
172700*
172800*    9900 IS THE REPORT PAGE-BREAK HEADING, RE-WRITTEN AT THE
172900*    TOP OF EVERY PAGE (AT EOP, SEE 3210 AND 9900'S OWN CALLERS)
173000*    RATHER THAN ONCE PER RUN - A LONG FLEET RUNS TO SEVERAL
173100*    DOZEN PAGES AND THE FLEET OFFICE HAS ALWAYS WANTED THE
173200*    DIVISION AND COLUMN HEADINGS REPEATED ON EACH ONE.
173300 9900-HEADING.
173400     ADD 1 TO WS-RPT-PCTR.
173500     MOVE WS-RPT-PCTR TO FQR-O-PCTR.
173600     WRITE PRTLINE FROM FQR-TITLE-LINE
173700         AFTER ADVANCING PAGE.
173800     WRITE PRTLINE FROM FQR-DIVISION-LINE
173900         AFTER ADVANCING 1 LINE.
174000     WRITE PRTLINE FROM FQR-COLUMN-HDG-1
174100         AFTER ADVANCING 1 LINE.
174200     WRITE PRTLINE FROM FQR-COLUMN-HDG-2
174300         AFTER ADVANCING 1 LINE.
