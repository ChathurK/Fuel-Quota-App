000100*****************************************************************
000200*   FQRPTLN - FUEL QUOTA SYSTEM - QUOTA STATUS REPORT LINES     *
000300*   =========================================================  *
000400*   PRINT-LINE LAYOUTS FOR REPORT-FILE (132 COLUMNS), WRITTEN   *
000500*   BY FQMBATCH PARAGRAPHS 3200-QUOTA-STATUS-RPT AND            *
000600*   3300-CONTROL-TOTALS.                                        *
000700*****************************************************************
000800*   CHANGE LOG                                                  FQR001
000900*   ----------                                                  FQR002
001000*   03/25/94  RBN  ORIGINAL REPORT LAYOUT.                       FQR003
001100*   09/02/96  LKS  ADDED EXPIRING-SOON COLUMN.                    FQR004
001200*   02/02/02  TDP  ADDED LOW-QUOTA MARKER AND FUEL-TYPE BREAKOUT  FQR005
001300*                  ON THE CONTROL TOTALS PER AUDIT REQ 02-09.     FQR006
001400*****************************************************************
001500*    ONE 132-COLUMN PRINT FILE CARRIES BOTH THE QUOTA STATUS
001600*    DETAIL REPORT AND, FOLLOWING IT ON THE SAME DEVICE, THE
001700*    CONTROL-TOTALS TRAILER - THERE IS NO SEPARATE TOTALS FILE.
001800*    EVERY 01-GROUP HERE IS A FULL 132-BYTE PRINT LINE; THE
001900*    PROCEDURE DIVISION MOVES ITS OUTPUT FIELDS THEN WRITES THE
002000*    WHOLE GROUP TO REPORT-FILE WITH THE APPROPRIATE ADVANCING
002100*    CLAUSE.  NOTHING IN THIS MEMBER IS READ BACK IN - IT IS
002200*    WRITE-ONLY, SO THERE ARE NO 88-LEVELS OR EDIT TESTS HERE.
002300*
002400*    THE TITLE LINE CARRIES THE RUN DATE AND PAGE NUMBER AND IS
002500*    RE-WRITTEN AT THE TOP OF EVERY PAGE BY 9900-HEADING; THE
002600*    DIVISION LINE AND BOTH COLUMN-HEADING LINES FOLLOW IT ONCE
002700*    PER PAGE BREAK, NOT ONCE PER RECORD.
002800 01  FQR-TITLE-LINE.
002900     05  FILLER                    PIC X(06) VALUE 'DATE:'.
003000*                                                 RUN DATE (MM/DD/CCYY)
003100     05  FQR-O-MONTH               PIC 99.
003200     05  FILLER                    PIC X(01) VALUE '/'.
003300     05  FQR-O-DAY                 PIC 99.
003400     05  FILLER                    PIC X(01) VALUE '/'.
003500     05  FQR-O-YEAR                PIC 9(04).
003600     05  FILLER                    PIC X(36) VALUE SPACES.
003700     05  FILLER                    PIC X(28) VALUE
003800         'NATIONAL FUEL QUOTA SCHEME  '.
003900     05  FILLER                    PIC X(44) VALUE SPACES.
004000     05  FILLER                    PIC X(06) VALUE 'PAGE:'.
004100*                                                 PAGE COUNTER
004200     05  FQR-O-PCTR                PIC Z9.
004300*
004400*    DIVISION LINE NAMES THE RUNNING PROGRAM AND THE REPORT TITLE -
004500*    COSMETIC ONLY, BUT OPERATIONS LOOKS FOR "FQMBATCH" HERE WHEN
004600*    SORTING BURST PAGES BY PROGRAM AT THE PRINT DESK.
004700 01  FQR-DIVISION-LINE.
004800     05  FILLER                    PIC X(08) VALUE 'FQMBATCH'.
004900     05  FILLER                    PIC X(49) VALUE SPACES.
005000     05  FILLER                    PIC X(24) VALUE
005100         'MONTHLY QUOTA STATUS RPT'.
005200     05  FILLER                    PIC X(51) VALUE SPACES.
005300*
005400*    COLUMN HEADINGS ARE SPLIT ACROSS TWO PRINT LINES (HDG-1 OVER
005500*    HDG-2) SO EACH COLUMN GETS A TWO-WORD CAPTION WITHOUT
005600*    WIDENING THE DETAIL LINE - E.G. "ALLOCATED" OVER "(LITERS)".
005700*    KEEP THE FILLER WIDTHS BELOW IN STEP WITH FQR-DETAIL-LINE IF
005800*    A COLUMN IS EVER ADDED, MOVED OR WIDENED.
005900 01  FQR-COLUMN-HDG-1.
006000     05  FILLER                    PIC X(12) VALUE 'REGISTRATION'.
006100     05  FILLER                    PIC X(04) VALUE SPACES.
006200     05  FILLER                    PIC X(07) VALUE 'VEHICLE'.
006300     05  FILLER                    PIC X(03) VALUE SPACES.
006400     05  FILLER                    PIC X(04) VALUE 'FUEL'.
006500     05  FILLER                    PIC X(05) VALUE SPACES.
006600     05  FILLER                    PIC X(09) VALUE 'ALLOCATED'.
006700     05  FILLER                    PIC X(03) VALUE SPACES.
006800     05  FILLER                    PIC X(04) VALUE 'USED'.
006900     05  FILLER                    PIC X(05) VALUE SPACES.
007000     05  FILLER                    PIC X(09) VALUE 'REMAINING'.
007100     05  FILLER                    PIC X(04) VALUE SPACES.
007200     05  FILLER                    PIC X(05) VALUE 'USAGE'.
007300     05  FILLER                    PIC X(03) VALUE SPACES.
007400*                                                 EXPIRING-SOON FLAG
007500     05  FILLER                    PIC X(04) VALUE 'EXPR'.
007600     05  FILLER                    PIC X(03) VALUE SPACES.
007700*                                                 LOW-QUOTA MARKER
007800     05  FILLER                    PIC X(10) VALUE 'LOW-QUOTA'.
007900     05  FILLER                    PIC X(38) VALUE SPACES.
008000*
008100 01  FQR-COLUMN-HDG-2.
008200     05  FILLER                    PIC X(12) VALUE 'NUMBER'.
008300     05  FILLER                    PIC X(04) VALUE SPACES.
008400     05  FILLER                    PIC X(07) VALUE 'TYPE'.
008500     05  FILLER                    PIC X(03) VALUE SPACES.
008600     05  FILLER                    PIC X(04) VALUE 'TYPE'.
008700     05  FILLER                    PIC X(05) VALUE SPACES.
008800     05  FILLER                    PIC X(09) VALUE '(LITERS)'.
008900     05  FILLER                    PIC X(03) VALUE SPACES.
009000     05  FILLER                    PIC X(04) VALUE '(L)'.
009100     05  FILLER                    PIC X(05) VALUE SPACES.
009200     05  FILLER                    PIC X(09) VALUE '(LITERS)'.
009300     05  FILLER                    PIC X(04) VALUE SPACES.
009400     05  FILLER                    PIC X(05) VALUE 'PCT'.
009500     05  FILLER                    PIC X(03) VALUE SPACES.
009600     05  FILLER                    PIC X(04) VALUE 'SOON'.
009700     05  FILLER                    PIC X(03) VALUE SPACES.
009800     05  FILLER                    PIC X(10) VALUE 'WARNING'.
009900     05  FILLER                    PIC X(38) VALUE SPACES.
010000*
010100*    ONE DETAIL LINE PER QUOTA TABLE ENTRY, BUILT BY
010200*    3210-RPT-ONE-QUOTA FROM THE VEHICLE MASTER (REG-NO, VEH-TYPE),
010300*    THE QUOTA TABLE (FUEL-TYPE) AND THE DERIVED WS-QUOTA-INFO
010400*    GROUP (ALLOCATED/USED/REMAINING/USAGE-PCT/EXPIRING/LOW-QUOTA).
010500 01  FQR-DETAIL-LINE.
010600*                                                 VEHICLE REGISTRATION NO.
010700     05  FQR-O-REG-NO              PIC X(12).
010800     05  FILLER                    PIC X(04) VALUE SPACES.
010900*                                                 VEHICLE TYPE
011000     05  FQR-O-VEH-TYPE            PIC X(15).
011100     05  FILLER                    PIC X(01) VALUE SPACES.
011200*                                                 PETROL OR DIESEL
011300     05  FQR-O-FUEL-TYPE           PIC X(08).
011400     05  FILLER                    PIC X(01) VALUE SPACES.
011500*                                                 MONTHLY ALLOCATION
011600     05  FQR-O-ALLOCATED           PIC ZZZ9.99.
011700     05  FILLER                    PIC X(02) VALUE SPACES.
011800*                                                 LITERS DRAWN DOWN
011900     05  FQR-O-USED                PIC ZZZ9.99.
012000     05  FILLER                    PIC X(02) VALUE SPACES.
012100*                                                 LITERS STILL AVAILABLE
012200     05  FQR-O-REMAINING           PIC ZZZ9.99.
012300     05  FILLER                    PIC X(03) VALUE SPACES.
012400*                                                 USED/ALLOCATED PCT
012500     05  FQR-O-USAGE-PCT           PIC ZZ9.99.
012600     05  FILLER                    PIC X(03) VALUE SPACES.
012700*                                                 'Y' IF THIS PERIOD ENDS
012800*                                                 WITHIN THE NEXT 3 DAYS
012900     05  FQR-O-EXPIRING            PIC X(01).
013000     05  FILLER                    PIC X(06) VALUE SPACES.
013100*                                                 'LOW-QUOTA' MARKER TEXT
013200     05  FQR-O-LOW-QUOTA           PIC X(09).
013300     05  FILLER                    PIC X(38) VALUE SPACES.
013400*
013500*    CONTROL-TOTALS TRAILER - ONE HEADING LINE FOLLOWED BY SIX
013600*    FQR-TOTALS-LINE OCCURRENCES (READ/ACCEPTED/REJECTED/TOTAL
013700*    LITERS/PETROL LITERS/DIESEL LITERS), WRITTEN BY
013800*    3300-CONTROL-TOTALS AFTER THE LAST DETAIL LINE.
013900 01  FQR-TOTALS-HEADING.
014000     05  FILLER                    PIC X(14) VALUE 'CONTROL TOTALS'.
014100     05  FILLER                    PIC X(118) VALUE SPACES.
014200*
014300*    GENERIC LABEL/VALUE PAIR REUSED FOR EVERY CONTROL-TOTALS ROW -
014400*    3300-CONTROL-TOTALS MOVES A NEW LABEL AND VALUE IN BEFORE EACH
014500*    WRITE, ONE LINE PER FIGURE, SAME AS EVERY OTHER GRAND-TOTAL
014600*    TRAILER THIS SHOP HAS EVER PRINTED.
014700 01  FQR-TOTALS-LINE.
014800     05  FQR-TL-LABEL              PIC X(28).
014900     05  FQR-TL-VALUE              PIC ZZZ,ZZ9.99.
015000     05  FILLER                    PIC X(94) VALUE SPACES.
