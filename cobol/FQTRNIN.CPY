000100*****************************************************************
000200*   FQTRNIN  -  FUEL QUOTA SYSTEM  -  PUMP TRANSACTION RECORD   *
000300*   =========================================================  *
000400*   ONE ENTRY PER FUEL STATION SALE.  SUBMITTED BY THE PUMP     *
000500*   NETWORK NIGHTLY AND POSTED BY FQMBATCH AGAINST THE OWNING   *
000600*   VEHICLE'S CURRENT-MONTH QUOTA.                              *
000700*****************************************************************
000800*   CHANGE LOG                                                  FQT001
000900*   --------------------------------------------------------    FQT002
001000*   03/18/94  RBN   ORIGINAL LAYOUT.                             FQT003
001100*   09/02/96  LKS   ADDED TRN-STATION FOR A STATION-LEVEL AUDIT  FQT004
001200*                   TRAIL (REQUEST NO. 96-070).                  FQT005
001300*   06/19/99  RBN   Y2K REMEDIATION - TRN-DATE WIDENED TO AN     FQT006
001400*                   8-DIGIT CENTURY DATE.                        FQT007
001500*****************************************************************
001600 01  FQ-TRANSACTION-IN.
001700     05  FQT-ID                    PIC 9(10).
001800     05  FQT-VEH-REG-NO            PIC X(12).
001900     05  FQT-FUEL-TYPE             PIC X(8).
002000     05  FQT-AMOUNT                PIC 9(4)V9(2).
002100     05  FQT-STATION               PIC X(20).
002200     05  FQT-DATE                  PIC 9(8).
002300*                                                 RESERVED FOR EXPANSION
002400     05  FILLER                    PIC X(02).
