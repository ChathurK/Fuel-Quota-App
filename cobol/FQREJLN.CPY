000100*****************************************************************
000200*   FQREJLN - FUEL QUOTA SYSTEM - REJECTED TRANSACTION LISTING  *
000300*   =========================================================  *
000400*   PRINT-LINE LAYOUTS FOR REJECT-FILE (132 COLUMNS), WRITTEN   *
000500*   BY FQMBATCH PARAGRAPH 2200-REJECT-PRT.                      *
000600*****************************************************************
000700*   CHANGE LOG                                                  FQJ001
000800*   ----------                                                  FQJ002
000900*   04/02/94  RBN  ORIGINAL LAYOUT.                              FQJ003
001000*   09/02/96  LKS  ADDED REASON CODE COLUMN (UNKNOWN VEHICLE VS  FQJ004
001100*                  INSUFFICIENT QUOTA).                          FQJ005
001200*****************************************************************
001300 01  FQJ-TITLE-LINE.
001400     05  FILLER                    PIC X(60) VALUE SPACES.
001500     05  FILLER                    PIC X(12) VALUE
001600         'REJECT REPORT'.
001700     05  FILLER                    PIC X(60) VALUE SPACES.
001800
001900 01  FQJ-COLUMN-HDG.
002000     05  FILLER                    PIC X(12) VALUE 'TRN REF NO.'.
002100     05  FILLER                    PIC X(04) VALUE SPACES.
002200     05  FILLER                    PIC X(12) VALUE 'REGISTRATION'.
002300     05  FILLER                    PIC X(04) VALUE SPACES.
002400     05  FILLER                    PIC X(04) VALUE 'FUEL'.
002500     05  FILLER                    PIC X(04) VALUE SPACES.
002600     05  FILLER                    PIC X(06) VALUE 'AMOUNT'.
002700     05  FILLER                    PIC X(04) VALUE SPACES.
002800     05  FILLER                    PIC X(20) VALUE 'STATION'.
002900     05  FILLER                    PIC X(03) VALUE SPACES.
003000     05  FILLER                    PIC X(26) VALUE 'REASON'.
003100     05  FILLER                    PIC X(33) VALUE SPACES.
003200
003300 01  FQJ-DETAIL-LINE.
003400     05  FQJ-O-TRN-ID              PIC 9(10).
003500     05  FILLER                    PIC X(06) VALUE SPACES.
003600     05  FQJ-O-REG-NO              PIC X(12).
003700     05  FILLER                    PIC X(04) VALUE SPACES.
003800     05  FQJ-O-FUEL-TYPE           PIC X(08).
003900     05  FQJ-O-AMOUNT              PIC ZZZ9.99.
004000     05  FILLER                    PIC X(03) VALUE SPACES.
004100     05  FQJ-O-STATION             PIC X(20).
004200     05  FILLER                    PIC X(03) VALUE SPACES.
004300     05  FQJ-O-REASON              PIC X(30).
004400     05  FILLER                    PIC X(29) VALUE SPACES.
004500
004600 01  FQJ-TOTAL-LINE.
004700     05  FILLER                    PIC X(14) VALUE 'TOTAL REJECTS '.
004800     05  FQJ-O-REJ-CTR             PIC Z,ZZ9.
004900     05  FILLER                    PIC X(113) VALUE SPACES.
