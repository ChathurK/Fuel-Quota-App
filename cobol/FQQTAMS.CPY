000100*****************************************************************
000200*   FQQTAMS  -  FUEL QUOTA SYSTEM  -  QUOTA MASTER RECORD       *
000300*   =========================================================  *
000400*   ONE ENTRY PER VEHICLE / FUEL-TYPE FOR THE CURRENT MONTHLY   *
000500*   ALLOCATION PERIOD.  FQMBATCH READS THE WHOLE FILE INTO      *
000600*   WS-QTA-TABLE (PARAGRAPH 1200-LOAD-QUOTAS), POSTS ALL OF     *
000700*   THE DAY'S TRANSACTIONS AGAINST THE TABLE, THEN REWRITES     *
000800*   QUOTA-FILE COMPLETE AT END OF RUN (3100-REWRITE-QTA-FILE).  *
000900*****************************************************************
001000*   CHANGE LOG                                                  FQQ001
001100*   --------------------------------------------------------    FQQ002
001200*   03/11/94  RBN   ORIGINAL LAYOUT.                             FQQ003
001300*   08/22/97  LKS   PERIOD START/END CHANGED FROM JULIAN TO      FQQ004
001400*                   YYYYMMDD TO MATCH THE TRANSACTION FILE.      FQQ005
001500*   06/19/99  RBN   Y2K REMEDIATION - START/END DATE WIDENED     FQQ006
001600*                   TO AN 8-DIGIT CENTURY DATE.                  FQQ007
001700*   02/02/02  TDP   QTA-REMAINING MADE SIGNED SO AUDIT'S         FQQ008
001800*                   NEGATIVE-BALANCE EDIT CAN DETECT A BAD       FQQ009
001900*                   DEDUCTION BEFORE THE FILE IS REWRITTEN.      FQQ010
002000*****************************************************************
002100*
002200*    RECORD LENGTH IS 66 CHARACTERS, SEQUENTIAL.  QTA-ALLOC-
002300*    PERIOD IS CARRIED AS TEXT ('MONTHLY') RATHER THAN A CODE
002400*    SINCE THE SCHEME HAS NEVER ISSUED ANYTHING BUT A MONTHLY
002500*    ALLOCATION - A SHORTER PERIOD CODE WAS DISCUSSED FOR THE
002600*    FUEL-CRISIS WEEKLY TOP-UP BUT NEVER IMPLEMENTED.
002700*
002800 01  FQ-QUOTA-MASTER.
002900     05  FQQ-ID                    PIC 9(10).
003000     05  FQQ-VEH-ID                PIC 9(10).
003100     05  FQQ-FUEL-TYPE             PIC X(8).
003200     05  FQQ-ALLOC-PERIOD          PIC X(8).
003300     05  FQQ-START-DATE            PIC 9(8).
003400     05  FQQ-END-DATE              PIC 9(8).
003500     05  FQQ-ALLOCATED             PIC S9(5)V9(2).
003600     05  FQQ-REMAINING             PIC S9(5)V9(2).
003700*                                                 RESERVED FOR EXPANSION
003800     05  FILLER                    PIC X(04).
